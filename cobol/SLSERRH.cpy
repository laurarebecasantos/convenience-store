000100*--------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      slserrh.cpy                                               *
000500*      Property of QuikMart Convenience Stores, Inc.             *
000600*                                                                *
000700* Element of the Sale Registration / Stock Control batch suite  *
000800*               @BANNER_END@                                    *
000900*                                                                *
001000*--------------------------------------------------------------*
001100*
001200* The description of the reject/error line is placed in a copy
001300* book as a matter of convenience since every driver in the
001400* suite (SLSREG1, SLSLST1, SLSUSR1) writes the same format to
001500* its own report file when a transaction is rejected. It is
001600* only ever used in WORKING-STORAGE, MOVEd to the driver's own
001700* print-line record before WRITE.
001800*
001900*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002000*   $D0= NEW    100 890714 LMFENW  : ORIGINAL LAYOUT
002100*   $D1= I02207 130 940822 RVELOZ  : WIDEN REASON TEXT TO 60
002200*                                    (WAS TOO SHORT FOR STOCK
002300*                                    MESSAGES NAMING THE PRODUCT)
002400*
002500     05  EH-REJECT-LINE.
002600*
002700* The transaction key identifies what was rejected - for a sale
002800* this is the client CPF, for a user maintenance transaction it
002900* is the username.
003000*
003100         10  EH-REJECT-KEY           PIC X(20) VALUE SPACES.
003200*
003300* The reason text carries the business-rule message verbatim,
003400* e.g. 'PRODUCT INACTIVE' or 'INSUFFICIENT STOCK - ON HAND 000012'.
003500*
003600         10  EH-REJECT-REASON        PIC X(60) VALUE SPACES.
003700*
003800* Sequence number of the line item within the transaction that
003900* triggered the reject, zero when the reject is transaction-level
004000* (e.g. an unknown payment method).
004100*
004200         10  EH-REJECT-LINE-NBR      PIC 9(3)  VALUE ZEROES.
004300         10  FILLER                  PIC X(05) VALUE SPACES.
