000100****************************************************************
000200* PROGRAM:  SLSLST1
000300*           List-sales-by-payment-method batch driver for VS
000400*           COBOL II compiler
000500*
000600* AUTHOR :  L. M. FENWICK
000700*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000800*
000900* Reads SALE-MASTER end to end and lists every sale whose
001000* SM-PAYMENT-METHOD matches the one method named on the PARM
001100* card, in the order posted. One line per matching sale plus a
001200* running count and value subtotal at the bottom of the page.
001300*
001400****************************************************************
001500* Files:
001600*      SALE-MASTER-FILE     - input, whole file read sequentially
001700*      LIST-REPORT-FILE     - output, one detail line per match
001800*      PARM card (SYSIN)    - one payment method, cols 1-10
001900****************************************************************
002000*
002100*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002200*   $D0= NEW    120 920610 LMFENW  : ORIGINAL - CASH/CREDIT ONLY
002300*   $D1= I02207 130 940822 RVELOZ  : ADD DEBIT TO THE VALID PARM
002400*                                    LIST (CARD READER ROLLOUT)
002500*   $D2= I03015 150 981102 TNAKAM  : Y2K - SALE-DATE ON THE DETAIL
002600*                                    LINE NOW SHOWS CCYYMMDD
002700*   $D3= I05588 210 200619 JPEREZ  : ADD PIX TO THE VALID PARM
002800*                                    LIST
002900*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    SLSLST1.
003200 AUTHOR.        L. M. FENWICK.
003300 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
003400 DATE-WRITTEN.  JUNE 1992.
003500 DATE-COMPILED.
003600 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
003700                OUTSIDE THE EDP DEPARTMENT.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01     IS TOP-OF-FORM
004300     UPSI-0  IS SLL-TRACE-SW.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SALE-MASTER-FILE   ASSIGN TO SALEMSTR
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-SALE-MASTER-STATUS.
004900     SELECT PARM-CARD-FILE     ASSIGN TO SYSIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-PARM-CARD-STATUS.
005200     SELECT LIST-REPORT-FILE   ASSIGN TO SLSLIST
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-LIST-REPORT-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  SALE-MASTER-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  SM-FILE-RECORD.
006200     05  SM-FILE-SALE-ID             PIC 9(09).
006300     05  SM-FILE-STORE-NUMBER        PIC 9(04).
006400     05  SM-FILE-REGISTER-NUMBER     PIC 9(02).
006500     05  SM-FILE-CLIENT-CPF          PIC X(11).
006600     05  SM-FILE-PAYMENT-METHOD      PIC X(10).
006700     05  SM-FILE-TOTAL-VALUE         PIC S9(9)V99 COMP-3.
006800     05  SM-FILE-TOTAL-QUANTITY      PIC 9(07).
006900     05  SM-FILE-SALE-DATE           PIC 9(08).
007000     05  SM-FILE-SALE-DATE-YMD REDEFINES SM-FILE-SALE-DATE.
007100         10  SM-FILE-SALE-CCYY       PIC 9(04).
007200         10  SM-FILE-SALE-MM         PIC 9(02).
007300         10  SM-FILE-SALE-DD         PIC 9(02).
007400     05  SM-FILE-SALE-TIME           PIC 9(06).
007500     05  SM-FILE-SALE-TIME-HMS REDEFINES SM-FILE-SALE-TIME.
007600         10  SM-FILE-SALE-HH         PIC 9(02).
007700         10  SM-FILE-SALE-MIN        PIC 9(02).
007800         10  SM-FILE-SALE-SS         PIC 9(02).
007900     05  SM-FILE-DESCRIPTION         PIC X(200).
008000     05  FILLER                      PIC X(20).
008100*
008200****************************************************************
008300* PARM-CARD-FILE - one 80-byte card naming the payment method to
008400* list, cols 1-10, the rest reserved for future selection
008500* keywords (same convention as the SAM2V control card).
008600****************************************************************
008700 FD  PARM-CARD-FILE
008800     LABEL RECORDS ARE OMITTED.
008900 01  PC-CARD-RECORD.
009000     05  PC-PAYMENT-METHOD           PIC X(10).
009100     05  FILLER                      PIC X(70).
009200 01  PC-CARD-RECORD-ALT REDEFINES PC-CARD-RECORD.
009300     05  PC-ALT-PAYMENT-METHOD       PIC X(10).
009400     05  PC-ALT-RESERVED             PIC X(69).
009500     05  FILLER                      PIC X(01).
009600*
009700 FD  LIST-REPORT-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 01  RPT-LINE                        PIC X(132).
010000*
010100****************************************************************
010200 WORKING-STORAGE SECTION.
010300*
010400*  MATCHED-SALE COUNTER - CODED AS A STANDALONE 77-LEVEL RATHER
010500*  THAN FOLDED INTO THE WS-MATCH-TOTALS GROUP BELOW, THE SAME
010600*  HABIT THE OTHER SUITE PROGRAMS USE FOR THEIR OWN COUNTERS
010700 77  WS-MATCH-COUNT              PIC S9(7)  COMP-3 VALUE +0.
010800*
010900 01  WS-FIELDS.
011000     05  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
011100     05  WS-SALE-MASTER-STATUS       PIC X(02)  VALUE SPACES.
011200     05  WS-PARM-CARD-STATUS         PIC X(02)  VALUE SPACES.
011300     05  WS-LIST-REPORT-STATUS       PIC X(02)  VALUE SPACES.
011400     05  WS-PARM-CARD-EOF-SW         PIC X(01)  VALUE 'N'.
011500         88  WS-PARM-CARD-AT-EOF             VALUE 'Y'.
011600     05  WS-SELECTED-PAYMENT-METHOD  PIC X(10)  VALUE SPACES.
011700     05  WS-PARM-IS-VALID-SW         PIC X(01)  VALUE 'N'.
011800         88  WS-PARM-IS-VALID                 VALUE 'Y'.
011900     05  FILLER                      PIC X(10)  VALUE SPACES.
012000*
012100****************************************************************
012200* Common suite switches and batch-job accumulators.
012300****************************************************************
012400 COPY SLSWCOM.
012500*
012600 01  WS-MATCH-TOTALS.
012700     05  WS-MATCH-VALUE-TOTAL        PIC S9(9)V99 COMP-3 VALUE +0.
012800     05  WS-MATCH-QUANTITY-TOTAL     PIC S9(9) COMP-3 VALUE +0.
012900     05  FILLER                      PIC X(05) VALUE SPACES.
013000*
013100****************************************************************
013200* Print-line images. Detail totals 132 bytes; heading and total
013300* lines likewise.
013400****************************************************************
013500 01  WS-RPT-HEADING-LINE.
013600     05  FILLER                      PIC X(40)
013700         VALUE 'QUIKMART SALES BY PAYMENT METHOD LISTING'.
013800     05  FILLER                      PIC X(12)  VALUE SPACES.
013900     05  WS-HL-PAYMENT-METHOD        PIC X(10).
014000     05  FILLER                      PIC X(70)  VALUE SPACES.
014100*
014200 01  WS-RPT-DETAIL-LINE.
014300     05  FILLER                      PIC X(02)  VALUE SPACES.
014400     05  WS-DL-SALE-ID               PIC ZZZZZZZZ9.
014500     05  FILLER                      PIC X(02)  VALUE SPACES.
014600     05  WS-DL-CLIENT-CPF            PIC X(11).
014700     05  FILLER                      PIC X(02)  VALUE SPACES.
014800     05  WS-DL-SALE-DATE             PIC 9(08).
014900     05  FILLER                      PIC X(02)  VALUE SPACES.
015000     05  WS-DL-TOTAL-VALUE           PIC ZZZ,ZZZ,ZZ9.99.
015100     05  FILLER                      PIC X(02)  VALUE SPACES.
015200     05  WS-DL-TOTAL-QUANTITY        PIC ZZZ,ZZ9.
015300     05  FILLER                      PIC X(60)  VALUE SPACES.
015400*
015500 01  WS-RPT-TOTAL-LINE.
015600     05  FILLER                      PIC X(24)
015700         VALUE 'SALES LISTED . . . . . :'.
015800     05  WS-TL-MATCH-COUNT           PIC ZZZ,ZZ9.
015900     05  FILLER                      PIC X(04)  VALUE SPACES.
016000     05  FILLER                      PIC X(24)
016100         VALUE 'TOTAL VALUE . . . . . .:'.
016200     05  WS-TL-MATCH-VALUE           PIC ZZZ,ZZZ,ZZ9.99.
016300     05  FILLER                      PIC X(04)  VALUE SPACES.
016400     05  FILLER                      PIC X(24)
016500         VALUE 'TOTAL QUANTITY. . . . .:'.
016600     05  WS-TL-MATCH-QUANTITY        PIC ZZZ,ZZ9.
016700     05  FILLER                      PIC X(11)  VALUE SPACES.
016800*
016900 01  WS-RPT-NO-PARM-LINE.
017000     05  FILLER                      PIC X(60)
017100         VALUE '*** NO VALID PAYMENT METHOD PARM SUPPLIED - RUN'.
017200     05  FILLER                      PIC X(24)
017300         VALUE ' ENDED WITHOUT LISTING'.
017400     05  FILLER                      PIC X(48)  VALUE SPACES.
017500*
017600****************************************************************
017700 PROCEDURE DIVISION.
017800*
017900 000-MAIN.
018000     PERFORM 100-INITIALIZE-RUN.
018100     IF WS-PARM-IS-VALID
018200         PERFORM 200-LIST-SALES THRU 200-EXIT
018300             UNTIL SALE-MASTER-AT-EOF
018400         PERFORM 800-WRITE-TOTAL-LINE
018500     ELSE
018600         WRITE RPT-LINE FROM WS-RPT-NO-PARM-LINE
018700     END-IF.
018800     PERFORM 990-CLOSE-FILES.
018900     STOP RUN.
019000*
019100****************************************************************
019200* 100-000  RUN INITIALIZATION - READ THE PARM CARD, VALIDATE THE
019300* PAYMENT METHOD, OPEN FILES, PRIME THE READ-AHEAD
019400****************************************************************
019500 100-INITIALIZE-RUN.
019600     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
019700     OPEN INPUT  PARM-CARD-FILE.
019800     PERFORM 110-READ-PARM-CARD.
019900     CLOSE PARM-CARD-FILE.
020000     PERFORM 120-VALIDATE-PARM-CARD.
020100     IF WS-PARM-IS-VALID
020200         OPEN INPUT  SALE-MASTER-FILE
020300         OPEN OUTPUT LIST-REPORT-FILE
020400         MOVE WS-SELECTED-PAYMENT-METHOD TO WS-HL-PAYMENT-METHOD
020500         WRITE RPT-LINE FROM WS-RPT-HEADING-LINE
020600     ELSE
020700         OPEN OUTPUT LIST-REPORT-FILE
020800     END-IF.
020900*
021000 110-READ-PARM-CARD.
021100     READ PARM-CARD-FILE
021200         AT END
021300             MOVE 'Y'    TO WS-PARM-CARD-EOF-SW
021400             MOVE SPACES TO PC-PAYMENT-METHOD
021500     END-READ.
021600     MOVE PC-PAYMENT-METHOD TO WS-SELECTED-PAYMENT-METHOD.
021700*
021800 120-VALIDATE-PARM-CARD.
021900     IF WS-SELECTED-PAYMENT-METHOD = 'CASH'
022000        OR WS-SELECTED-PAYMENT-METHOD = 'CREDIT'
022100        OR WS-SELECTED-PAYMENT-METHOD = 'DEBIT'
022200        OR WS-SELECTED-PAYMENT-METHOD = 'PIX'
022300         MOVE 'Y' TO WS-PARM-IS-VALID-SW
022400     ELSE
022500         MOVE 'N' TO WS-PARM-IS-VALID-SW
022600     END-IF.
022700*
022800****************************************************************
022900* 200-000  PER-SALE PROCESSING
023000****************************************************************
023100 200-LIST-SALES.
023200     PERFORM 250-READ-SALE-MASTER.
023300     IF SALE-MASTER-AT-EOF
023400         GO TO 200-EXIT.
023500     IF SM-FILE-PAYMENT-METHOD = WS-SELECTED-PAYMENT-METHOD
023600         PERFORM 300-WRITE-DETAIL-LINE
023700     END-IF.
023800*
023900 200-EXIT.
024000     EXIT.
024100*
024200 250-READ-SALE-MASTER.
024300     READ SALE-MASTER-FILE
024400         AT END
024500             MOVE 'Y' TO WC-SALE-MASTER-EOF
024600     END-READ.
024700*
024800 300-WRITE-DETAIL-LINE.
024900     MOVE SM-FILE-SALE-ID          TO WS-DL-SALE-ID.
025000     MOVE SM-FILE-CLIENT-CPF       TO WS-DL-CLIENT-CPF.
025100     MOVE SM-FILE-SALE-DATE        TO WS-DL-SALE-DATE.
025200     MOVE SM-FILE-TOTAL-VALUE      TO WS-DL-TOTAL-VALUE.
025300     MOVE SM-FILE-TOTAL-QUANTITY   TO WS-DL-TOTAL-QUANTITY.
025400     WRITE RPT-LINE FROM WS-RPT-DETAIL-LINE.
025500     ADD 1                       TO WS-MATCH-COUNT.
025600     ADD SM-FILE-TOTAL-VALUE     TO WS-MATCH-VALUE-TOTAL.
025700     ADD SM-FILE-TOTAL-QUANTITY  TO WS-MATCH-QUANTITY-TOTAL.
025800*
025900****************************************************************
026000* 800-000  END-OF-LISTING TOTAL LINE - STORE OPS ASKED FOR THE
026100* SAME COUNT/VALUE/QUANTITY SIGN-OFF FIGURE THAT SLSREG1'S 800-
026200* GIVES THE REGISTRATION RUN, SO A LISTING RUN ALSO CLOSES WITH
026300* ONE INSTEAD OF LEAVING THE READER TO ADD UP THE DETAIL LINES
026400****************************************************************
026500 800-WRITE-TOTAL-LINE.
026600     MOVE WS-MATCH-COUNT          TO WS-TL-MATCH-COUNT.
026700     MOVE WS-MATCH-VALUE-TOTAL    TO WS-TL-MATCH-VALUE.
026800     MOVE WS-MATCH-QUANTITY-TOTAL TO WS-TL-MATCH-QUANTITY.
026900     WRITE RPT-LINE FROM WS-RPT-TOTAL-LINE.
027000*
027100****************************************************************
027200* 990-000  FILE CLOSE HOUSEKEEPING
027300****************************************************************
027400 990-CLOSE-FILES.
027500     IF WS-PARM-IS-VALID
027600         CLOSE SALE-MASTER-FILE
027700     END-IF.
027800     CLOSE LIST-REPORT-FILE.
027900     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
028000*
028100*  END OF PROGRAM SLSLST1
