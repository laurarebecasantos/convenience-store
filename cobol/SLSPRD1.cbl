000100****************************************************************
000200* PROGRAM:  SLSPRD1
000300*           Product lookup subroutine for VS COBOL II compiler
000400*
000500* AUTHOR :  L. M. FENWICK
000600*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000700*
000800* Part of the Sale Registration / Stock Control batch suite.
000900*
001000* SUBROUTINE TO LOOK UP A SINGLE PRODUCT ROW BY PRODUCT-ID
001100*   - Called by program SLSREG1, once during the pricing/
001200*     description pass (paragraph 200-) and again, independently,
001300*     during the stock-validation pass (paragraph 400-). Two
001400*     separate CALLs are made on purpose rather than caching the
001500*     first result - each pass gets its own fresh look at the
001600*     table, since stock can move between the pricing pass and
001700*     the stock-validation pass on a multi-line-item ticket.
001800*
001900****************************************************************
002000* Linkage:
002100*      parameters:
002200*        1: Lookup request/result area (passed and modified)
002300*        2: In-memory product table     (passed, searched only)
002400****************************************************************
002500*
002600*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002700*   $D0= NEW    100 890714 LMFENW  : ORIGINAL SEQUENTIAL SCAN
002800*   $D1= I01142 110 910305 LMFENW  : SWITCH TO SEARCH ALL NOW
002900*                                    THAT PRODUCT.MASTER IS KEPT
003000*                                    IN ITEM-NUMBER SEQUENCE
003100*   $D2= I02207 130 940822 RVELOZ  : RETURN STOCK-QUANTITY TOO -
003200*                                    STOCK MANAGER NEEDED ITS OWN
003300*                                    LOOKUP BEFORE THIS CHANGE
003400*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    SLSPRD1.
003700 AUTHOR.        L. M. FENWICK.
003800 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
003900 DATE-WRITTEN.  JULY 1989.
004000 DATE-COMPILED.
004100 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
004200                OUTSIDE THE EDP DEPARTMENT.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS SLP-TRACE-SW.
004800 INPUT-OUTPUT SECTION.
004900*
005000 DATA DIVISION.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400*  CALL COUNTER KEPT AS A STANDALONE 77-LEVEL, NOT PART OF
005500*  WS-FIELDS BELOW, SO THE TRACE DISPLAY CAN BE ADDED OR PULLED
005600*  WITHOUT TOUCHING THE GROUP LAYOUT
005700 77  WS-CALL-COUNT               PIC S9(7)  COMP-3 VALUE +0.
005800*
005900 01  WS-FIELDS.
006000     05  WS-PROGRAM-STATUS       PIC X(30)    VALUE SPACES.
006100     05  WS-FIRST-CALL-SW        PIC X        VALUE 'Y'.
006200         88  WS-FIRST-CALL                    VALUE 'Y'.
006300     05  FILLER                  PIC X(10)    VALUE SPACES.
006400*
006500****************************************************************
006600 LINKAGE SECTION.
006700*
006800 01  LK-PRODUCT-LOOKUP.
006900     05  LK-LOOKUP-PRODUCT-ID    PIC 9(09).
007000     05  LK-LOOKUP-FOUND-SW      PIC X(01).
007100         88  LK-LOOKUP-FOUND             VALUE 'Y'.
007200         88  LK-LOOKUP-NOT-FOUND         VALUE 'N'.
007300     05  LK-LOOKUP-NAME          PIC X(40).
007400     05  LK-LOOKUP-PRICE         PIC S9(7)V99 COMP-3.
007500     05  LK-LOOKUP-STOCK-QTY     PIC S9(7)    COMP-3.
007600     05  LK-LOOKUP-STATUS        PIC X(08).
007700     05  LK-LOOKUP-TABLE-INDEX   PIC S9(7)    COMP-3.
007800     05  FILLER                  PIC X(05)    VALUE SPACES.
007900*
008000 COPY SLSPROD.
008100*
008200****************************************************************
008300 PROCEDURE DIVISION USING LK-PRODUCT-LOOKUP, SLP-PRODUCT-TABLE.
008400*
008500 000-MAIN.
008600     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008700     ADD +1 TO WS-CALL-COUNT.
008800     IF SLP-TRACE-SW
008900         DISPLAY 'SLSPRD1 CALL NUMBER ' WS-CALL-COUNT
009000             ' LOOKING UP PRODUCT-ID ' LK-LOOKUP-PRODUCT-ID
009100     END-IF.
009200     PERFORM 100-SEARCH-PRODUCT-TABLE.
009300     MOVE 'N' TO WS-FIRST-CALL-SW.
009400     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009500     GOBACK.
009600*
009700 100-SEARCH-PRODUCT-TABLE.
009800     MOVE 'N' TO LK-LOOKUP-FOUND-SW.
009900     MOVE ZEROES TO LK-LOOKUP-TABLE-INDEX.
010000     IF SLP-PRODUCT-TABLE-COUNT > ZERO
010100         SEARCH ALL SLP-PRODUCT-TABLE-ROW
010200             AT END
010300                 MOVE 'N' TO LK-LOOKUP-FOUND-SW
010400             WHEN SLP-PRODUCT-ID-K (SLP-PRODUCT-IDX)
010500                     = LK-LOOKUP-PRODUCT-ID
010600                 PERFORM 200-MOVE-FOUND-ROW
010700         END-SEARCH
010800     END-IF.
010900*
011000 200-MOVE-FOUND-ROW.
011100     MOVE 'Y'                                    TO
011200                                     LK-LOOKUP-FOUND-SW.
011300     SET LK-LOOKUP-TABLE-INDEX      TO SLP-PRODUCT-IDX.
011400     MOVE SLP-ROW-NAME (SLP-PRODUCT-IDX)          TO
011500                                     LK-LOOKUP-NAME.
011600     MOVE SLP-ROW-PRICE (SLP-PRODUCT-IDX)         TO
011700                                     LK-LOOKUP-PRICE.
011800     MOVE SLP-ROW-STOCK-QUANTITY (SLP-PRODUCT-IDX) TO
011900                                     LK-LOOKUP-STOCK-QTY.
012000     MOVE SLP-ROW-STATUS (SLP-PRODUCT-IDX)        TO
012100                                     LK-LOOKUP-STATUS.
012200*
012300*  END OF PROGRAM SLSPRD1
