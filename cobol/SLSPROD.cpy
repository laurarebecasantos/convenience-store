000100*****************************************************************
000200*                                                               *
000300* CONTROL BLOCK NAME = SLSPROD                                  *
000400*                                                               *
000500* DESCRIPTIVE NAME = QUIKMART Sale Registration/Stock System -  *
000600*                     Copybook for the product master record    *
000700*                                                               *
000800*  @BANNER_START                           01                   *
000900*  Property of QuikMart Convenience Stores, Inc. - EDP Dept.    *
001000*                                                               *
001100*  SLS-003              SLSPROD                                 *
001200*                                                               *
001300*  (C) Copyright QuikMart Convenience Stores, Inc. 1989, 1999   *
001400*                                                               *
001500*  SALE REGISTRATION / STOCK CONTROL BATCH SYSTEM               *
001600*  @BANNER_END                                                  *
001700*                                                               *
001800* STATUS = PRODUCTION                                           *
001900*                                                               *
002000* FUNCTION =                                                    *
002100*      This copy book defines one row of PRODUCT.MASTER, the    *
002200*      store's item file. SLSREG1 loads the whole file into a   *
002300*      table (SLP-PRODUCT-TABLE below) in ascending product-id  *
002400*      sequence at start of run, looks rows up with SEARCH ALL  *
002500*      by way of SLSPRD1, deducts sold quantity by way of       *
002600*      SLSSTK1, and rewrites the file from the table at end of  *
002700*      job. There is no indexed (ISAM/VSAM) access method on    *
002800*      this shop's GnuCOBOL build, hence the table-load design. *
002900*----------------------------------------------------------------*
003000*                                                               *
003100*  CHANGE ACTIVITY :                                            *
003200*       $SEG(SLSPROD),COMP(STOROPS),PROD(SLS     ):             *
003300*                                                               *
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
003500*   $D0= NEW    100 890714 LMFENW  : ORIGINAL 9-DIGIT ITEM       *
003600*                                    NUMBER, REPLACED THE OLD    *
003700*                                    5-DIGIT SKU FROM THE PILOT  *
003800*                                    STORE PROJECT              *
003900*   $D1= I01142 110 910305 LMFENW  : ADD REORDER-POINT AND       *
004000*                                    REORDER-QTY FOR AUTOMATIC   *
004100*                                    REPLENISHMENT REQUESTS      *
004200*   $D2= I02790 140 960614 RVELOZ  : ADD EXPIRATION-DATE FOR THE *
004300*                                    PERISHABLES REPORT          *
004400*   $D3= I03015 150 981102 TNAKAM  : Y2K - WIDEN ALL DATE FIELDS *
004500*                                    FROM YYMMDD TO CCYYMMDD     *
004600*   $D4= I04477 190 050317 TNAKAM  : ADD PM-TAXABLE-SW, STATE    *
004700*                                    STARTED TAXING PREPARED     *
004800*                                    FOOD SEPARATELY             *
004900*                                                               *
005000*****************************************************************
005100*
005200 01  SLP-PRODUCT-MASTER.
005300*
005400*    ---------------------------------------------------------
005500*    Primary key. Assigned by the buyer when the item is set
005600*    up; never reused once assigned, even after a product is
005700*    deactivated.
005800*    ---------------------------------------------------------
005900     05  SLP-PRODUCT-ID              PIC 9(09).
006000*
006100*    ---------------------------------------------------------
006200*    Descriptive fields, printed on the register receipt and
006300*    embedded in the sale-description line built by SLSREG1.
006400*    ---------------------------------------------------------
006500     05  SLP-NAME                    PIC X(40).
006600     05  SLP-CATEGORY-CODE           PIC X(04).
006700     05  SLP-CATEGORY-DESC           PIC X(20).
006800     05  SLP-SUPPLIER-CODE           PIC X(06).
006900     05  SLP-SHELF-LOCATION          PIC X(08).
007000     05  SLP-UNIT-OF-MEASURE         PIC X(03).
007100*
007200*    ---------------------------------------------------------
007300*    Pricing. Two decimal places, packed - this is the field
007400*    SLSPRD1 returns for the pricing pass and SLSREG1 multiplies
007500*    by the line quantity with COMPUTE ... ROUNDED.
007600*    ---------------------------------------------------------
007700     05  SLP-PRICE                   PIC S9(7)V99 COMP-3.
007800*
007900*    Alternate whole-dollars/cents view of the price, used only
008000*    by the (rarely run) price-tag print utility - kept here so
008100*    that utility and SLSREG1 share one field definition.
008200*
008300     05  SLP-PRICE-SPLIT REDEFINES SLP-PRICE.
008400         10  FILLER                  PIC S9(3).
008500         10  SLP-PRICE-DOLLARS       PIC 9(4).
008600         10  SLP-PRICE-CENTS         PIC 9(2).
008700*
008800*    ---------------------------------------------------------
008900*    Stock position. Deducted in place by SLSSTK1 during the
009000*    stock-validation pass, one line item at a time, and the
009100*    in-memory table is what is re-written to PRODUCT.MASTER at
009200*    end of job - not batched up and applied at the very end.
009300*    ---------------------------------------------------------
009400     05  SLP-STOCK-QUANTITY          PIC S9(7) COMP-3.
009500     05  SLP-REORDER-POINT           PIC S9(7) COMP-3.
009600     05  SLP-REORDER-QUANTITY        PIC S9(7) COMP-3.
009700     05  SLP-CASE-PACK-QUANTITY      PIC S9(5) COMP-3.
009800*
009900*    ---------------------------------------------------------
010000*    Status. Kept as an 8-byte display field for compatibility
010100*    with the register front end, which sends the literal
010200*    'ACTIVE  ' / 'INACTIVE'; the 88-levels are what SLSSTK1
010300*    actually tests.
010400*    ---------------------------------------------------------
010500     05  SLP-STATUS                  PIC X(08).
010600         88  SLP-STATUS-ACTIVE            VALUE 'ACTIVE  '.
010700         88  SLP-STATUS-INACTIVE          VALUE 'INACTIVE'.
010800*
010900*    Coded one-byte view of the same status, used only in the
011000*    table-dump DISPLAY statements added for the '91 abend
011100*    investigation - cheaper to eyeball in a hex dump than the
011200*    8-byte literal.
011300*
011400     05  SLP-STATUS-CODE REDEFINES SLP-STATUS.
011500         10  SLP-STATUS-CODE-1        PIC X(01).
011600         10  FILLER                   PIC X(07).
011700*
011800*    ---------------------------------------------------------
011900*    Perishables tracking, widened for Y2K (see $D3 above).
012000*    ---------------------------------------------------------
012100     05  SLP-EXPIRATION-DATE         PIC 9(08).
012200     05  SLP-EXPIRATION-DATE-YMD REDEFINES SLP-EXPIRATION-DATE.
012300         10  SLP-EXP-CCYY             PIC 9(04).
012400         10  SLP-EXP-MM               PIC 9(02).
012500         10  SLP-EXP-DD               PIC 9(02).
012600     05  SLP-LAST-RECEIVED-DATE      PIC 9(08).
012700     05  SLP-LAST-SOLD-DATE          PIC 9(08).
012800*
012900*    ---------------------------------------------------------
013000*    Tax indicator, added when the state began taxing prepared
013100*    food at a different rate than shelf-stable goods.
013200*    ---------------------------------------------------------
013300     05  SLP-TAXABLE-SW              PIC X(01)  VALUE 'Y'.
013400         88  SLP-ITEM-IS-TAXABLE          VALUE 'Y'.
013500         88  SLP-ITEM-IS-NONTAXABLE       VALUE 'N'.
013600*
013700     05  FILLER                      PIC X(20)  VALUE SPACES.
013800*
013900*****************************************************************
014000*    In-memory table of the whole PRODUCT.MASTER file, loaded    *
014100*    once at start of run and kept in ascending SLP-PRODUCT-ID   *
014200*    sequence (the maintenance programs are required to keep    *
014300*    the file in that sequence) so SLSPRD1/SLSSTK1 can address   *
014400*    it with SEARCH ALL rather than a sequential scan.           *
014500*****************************************************************
014600*
014700 01  SLP-PRODUCT-TABLE.
014800     05  SLP-PRODUCT-TABLE-COUNT     PIC S9(7) COMP-3 VALUE +0.
014900     05  FILLER                      PIC X(04) VALUE SPACES.
015000     05  SLP-PRODUCT-TABLE-ROW OCCURS 0 TO 20000 TIMES
015100                 DEPENDING ON SLP-PRODUCT-TABLE-COUNT
015200                 ASCENDING KEY IS SLP-PRODUCT-ID-K
015300                 INDEXED BY SLP-PRODUCT-IDX.
015400         10  SLP-PRODUCT-ID-K        PIC 9(09).
015500         10  SLP-PRODUCT-ROW-DATA    PIC X(157).
015600         10  SLP-PRODUCT-ROW-REDEF REDEFINES SLP-PRODUCT-ROW-DATA.
015700             15  SLP-ROW-NAME                PIC X(40).
015800             15  SLP-ROW-CATEGORY-CODE       PIC X(04).
015900             15  SLP-ROW-CATEGORY-DESC       PIC X(20).
016000             15  SLP-ROW-SUPPLIER-CODE       PIC X(06).
016100             15  SLP-ROW-SHELF-LOCATION      PIC X(08).
016200             15  SLP-ROW-UNIT-OF-MEASURE     PIC X(03).
016300             15  SLP-ROW-PRICE               PIC S9(7)V99 COMP-3.
016400             15  SLP-ROW-STOCK-QUANTITY      PIC S9(7) COMP-3.
016500             15  SLP-ROW-REORDER-POINT       PIC S9(7) COMP-3.
016600             15  SLP-ROW-REORDER-QUANTITY    PIC S9(7) COMP-3.
016700             15  SLP-ROW-CASE-PACK-QUANTITY  PIC S9(5) COMP-3.
016800             15  SLP-ROW-STATUS              PIC X(08).
016900                 88  SLP-ROW-STATUS-ACTIVE       VALUE 'ACTIVE  '.
017000                 88  SLP-ROW-STATUS-INACTIVE     VALUE 'INACTIVE'.
017100             15  SLP-ROW-EXPIRATION-DATE     PIC 9(08).
017200             15  SLP-ROW-LAST-RECEIVED-DATE  PIC 9(08).
017300             15  SLP-ROW-LAST-SOLD-DATE      PIC 9(08).
017400             15  SLP-ROW-TAXABLE-SW          PIC X(01).
017500             15  FILLER                      PIC X(20).
