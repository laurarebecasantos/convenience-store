000100****************************************************************
000200* PROGRAM:  SLSPWD1
000300*           Password strength validation subroutine
000400*
000500* AUTHOR :  R. VELOZ
000600*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000700*
000800* Part of the Sale Registration / Stock Control batch suite.
000900*
001000* SUBROUTINE TO ENFORCE THE STORE-WIDE PASSWORD STRENGTH RULE
001100*   - Called by program SLSUSR1 whenever a user-maintenance
001200*     transaction sets or changes a password (new registration,
001300*     or an update that supplies a non-blank password).
001400*   - Scans the password one character at a time and decrements
001500*     a working counter, the same loop-until-zero style used in
001600*     the older TDM01B/TDM01C multi-compile-unit demo this shop
001700*     kept around from the Debug Tool workshops.
001800*
001900****************************************************************
002000* Linkage:
002100*      parameters:
002200*        1: Password request/result area (passed and modified)
002300****************************************************************
002400*
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002600*   $D0= NEW    140 960614 RVELOZ  : ORIGINAL - LENGTH CHECK ONLY
002700*   $D1= I02790 140 960712 RVELOZ  : ADD MIXED-CASE-PLUS-DIGIT
002800*                                    CHECK, AUDITORS FLAGGED WEAK
002900*                                    CLERK PASSWORDS
003000*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    SLSPWD1.
003300 AUTHOR.        R. VELOZ.
003400 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
003500 DATE-WRITTEN.  JUNE 1996.
003600 DATE-COMPILED.
003700 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
003800                OUTSIDE THE EDP DEPARTMENT.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS UPPER-CASE-LETTER  IS 'A' THRU 'Z'
004400     CLASS LOWER-CASE-LETTER  IS 'a' THRU 'z'
004500     CLASS NUMBER-DIGIT-CHAR  IS '0' THRU '9'.
004600 INPUT-OUTPUT SECTION.
004700*
004800 DATA DIVISION.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200*  STANDALONE SCAN COUNTERS - CODED AS 77-LEVELS THE SAME WAY
005300*  THE OLD TDM01B/TDM01C WORKSHOP DEMOS SCRATCH-COUNTERS WERE,
005400*  RATHER THAN FOLDED INTO THE WS-FIELDS GROUP BELOW
005500 77  WS-SCAN-POSITION            PIC S9(3)  COMP-3 VALUE +0.
005600 77  WS-PASSWORD-LENGTH          PIC S9(3)  COMP-3 VALUE +0.
005700*
005800 01  WS-FIELDS.
005900     05  WS-PROGRAM-STATUS       PIC X(30)    VALUE SPACES.
006000*
006100*  BROKEN OUT SO A TRACE DISPLAY CAN SHOW WHICH SUBROUTINE
006200*  RAISED THE STATUS TEXT WITHOUT PRINTING THE WHOLE 30 BYTES
006300     05  WS-PROGRAM-STATUS-VIEW  REDEFINES WS-PROGRAM-STATUS.
006400         10  WS-STATUS-MODULE-ID PIC X(08).
006500         10  WS-STATUS-TEXT      PIC X(22).
006600     05  WS-ONE-CHAR             PIC X(01)    VALUE SPACE.
006700     05  WS-HAS-UPPER-SW         PIC X(01)    VALUE 'N'.
006800         88  WS-HAS-UPPER                VALUE 'Y'.
006900     05  WS-HAS-LOWER-SW         PIC X(01)    VALUE 'N'.
007000         88  WS-HAS-LOWER                VALUE 'Y'.
007100     05  WS-HAS-DIGIT-SW         PIC X(01)    VALUE 'N'.
007200         88  WS-HAS-DIGIT                VALUE 'Y'.
007300     05  FILLER                  PIC X(10)    VALUE SPACES.
007400*
007500****************************************************************
007600 LINKAGE SECTION.
007700*
007800 01  LK-PASSWORD-CHECK.
007900     05  LK-PWD-VALUE            PIC X(20).
008000*
008100*  HALVES VIEW - KEPT SINCE THE ORIGINAL LENGTH-ONLY CHECK
008200*  ($D0) SCANNED THE FIRST TEN BYTES SEPARATELY BEFORE THE
008300*  MIXED-CASE RULE ($D1) MADE A FULL SCAN NECESSARY
008400     05  LK-PWD-VALUE-HALVES     REDEFINES LK-PWD-VALUE.
008500         10  LK-PWD-FIRST-HALF   PIC X(10).
008600         10  LK-PWD-SECOND-HALF  PIC X(10).
008700     05  LK-PWD-RESULT-CODE      PIC X(02).
008800         88  LK-PWD-OK                   VALUE '00'.
008900         88  LK-PWD-TOO-SHORT            VALUE '10'.
009000         88  LK-PWD-NOT-MIXED-STRONG     VALUE '20'.
009100     05  LK-PWD-REASON-TEXT      PIC X(60).
009200     05  FILLER                  PIC X(05).
009300*
009400*  FLAT IMAGE OF THE WHOLE PARAMETER, USED ONLY WHEN THE
009500*  UPSI-0 TRACE SWITCH IS ON AND THE CALLER WANTS ONE DISPLAY
009600*  LINE INSTEAD OF FIVE SEPARATE FIELDS
009700 01  LK-PASSWORD-CHECK-RAW   REDEFINES LK-PASSWORD-CHECK.
009800     05  FILLER                  PIC X(87).
009900*
010000****************************************************************
010100 PROCEDURE DIVISION USING LK-PASSWORD-CHECK.
010200*
010300 000-MAIN.
010400     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010500     MOVE '00'   TO LK-PWD-RESULT-CODE.
010600     MOVE SPACES TO LK-PWD-REASON-TEXT.
010700     PERFORM 100-FIND-PASSWORD-LENGTH.
010800     IF WS-PASSWORD-LENGTH < 8
010900         MOVE '10' TO LK-PWD-RESULT-CODE
011000         MOVE 'PASSWORD MUST BE AT LEAST 8 CHARACTERS LONG'
011100             TO LK-PWD-REASON-TEXT
011200     ELSE
011300         PERFORM 200-SCAN-PASSWORD-CONTENT
011400         IF NOT WS-HAS-UPPER OR NOT WS-HAS-LOWER
011500                                OR NOT WS-HAS-DIGIT
011600             MOVE '20' TO LK-PWD-RESULT-CODE
011700             MOVE 'PASSWORD NEEDS UPPER, LOWER CASE, AND A DIGIT'
011800               TO LK-PWD-REASON-TEXT
011900         END-IF
012000     END-IF.
012100     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
012200     GOBACK.
012300*
012400 100-FIND-PASSWORD-LENGTH.
012500*    Scan back from the last byte of the field looking for the
012600*    first non-blank - PIC X(20) is space-padded past whatever
012700*    the caller actually keyed.
012800     MOVE 20 TO WS-SCAN-POSITION.
012900     PERFORM 110-BACK-UP-ONE-POSITION
013000         UNTIL WS-SCAN-POSITION = 0
013100            OR LK-PWD-VALUE (WS-SCAN-POSITION:1) NOT = SPACE.
013200     MOVE WS-SCAN-POSITION TO WS-PASSWORD-LENGTH.
013300*
013400 110-BACK-UP-ONE-POSITION.
013500     SUBTRACT 1 FROM WS-SCAN-POSITION.
013600*
013700 200-SCAN-PASSWORD-CONTENT.
013800     MOVE 'N' TO WS-HAS-UPPER-SW.
013900     MOVE 'N' TO WS-HAS-LOWER-SW.
014000     MOVE 'N' TO WS-HAS-DIGIT-SW.
014100     MOVE 1   TO WS-SCAN-POSITION.
014200     PERFORM 210-CHECK-ONE-CHARACTER
014300         UNTIL WS-SCAN-POSITION > WS-PASSWORD-LENGTH.
014400*
014500 210-CHECK-ONE-CHARACTER.
014600     MOVE LK-PWD-VALUE (WS-SCAN-POSITION:1) TO WS-ONE-CHAR.
014700     IF WS-ONE-CHAR IS UPPER-CASE-LETTER
014800         MOVE 'Y' TO WS-HAS-UPPER-SW
014900     END-IF.
015000     IF WS-ONE-CHAR IS LOWER-CASE-LETTER
015100         MOVE 'Y' TO WS-HAS-LOWER-SW
015200     END-IF.
015300     IF WS-ONE-CHAR IS NUMBER-DIGIT-CHAR
015400         MOVE 'Y' TO WS-HAS-DIGIT-SW
015500     END-IF.
015600     ADD 1 TO WS-SCAN-POSITION.
015700*
015800*  END OF PROGRAM SLSPWD1
