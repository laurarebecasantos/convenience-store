000100****************************************************************
000200* PROGRAM:  SLSREG1
000300*           Sale registration and stock deduction batch driver
000400*           for VS COBOL II compiler
000500*
000600* AUTHOR :  L. M. FENWICK
000700*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000800*
000900* Main batch driver of the Sale Registration / Stock Control
001000* suite. Reads one SALE-REQUEST per register ticket, prices and
001100* describes the line items, validates the tender, validates and
001200* deducts stock, and posts a SALE-MASTER record. Ends the run
001300* with a one-page summary and rewrites PRODUCT-MASTER from the
001400* in-memory table built at the start of the run.
001500*
001600****************************************************************
001700* Files:
001800*      SALE-REQUEST-FILE    - input,  one ticket per record
001900*      PRODUCT-MASTER-FILE  - input at start, output at end
002000*      SALE-MASTER-FILE     - input at start (find next id),
002100*                             extended (appended) during the run
002200*      SUMMARY-REPORT-FILE  - output, rejects + end-of-job totals
002300****************************************************************
002400*
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002600*   $D0= NEW    100 890714 LMFENW  : ORIGINAL - CASH/CREDIT ONLY,
002700*                                    20-LINE-ITEM MAXIMUM
002800*   $D1= I01142 110 910305 LMFENW  : SWITCH PRODUCT LOOKUP TO
002900*                                    SEARCH ALL - PRODUCT.MASTER
003000*                                    NOW KEPT IN ITEM-NUMBER SEQ
003100*   $D2= I02207 130 940822 RVELOZ  : ADD DEBIT TENDER, STORE AND
003200*                                    REGISTER NUMBER ON SALE
003300*                                    RECORD, WIDEN LINE ITEMS TO
003400*                                    50 (CARD REGISTER ROLLOUT)
003500*   $D3= I03015 150 981102 TNAKAM  : Y2K - JOB DATE NOW DERIVED
003600*                                    WITH A CENTURY WINDOW (SEE
003700*                                    150-DERIVE-CENTURY-WINDOW),
003800*                                    SALE-DATE WIDENED TO CCYYMMDD
003900*   $D4= I03301 160 990211 TNAKAM  : Y2K FOLLOW-UP - AUDIT FOUND
004000*                                    SALE-MASTER SCAN FOR NEXT-ID
004100*                                    WAS COMPARING RAW YYMMDD,
004200*                                    FIXED BY THE SAME WINDOW FIX
004300*   $D5= I05588 210 200619 JPEREZ  : ADD PIX INSTANT-PAYMENT
004400*                                    TENDER TO PAYMENT-METHOD
004500*                                    DOMAIN, PARAGRAPH 400-
004600*   $D6= I06044 220 210311 RVELOZ  : DOC CLEANUP - AUDIT FLAGGED
004700*                                    STALE REMARKS ON THE
004800*                                    QUANTITY-LIST WORK AREA AND
004900*                                    THE 300-/400-/500-/600-
005000*                                    PARAGRAPH BANNERS, REWORDED
005100*                                    TO CITE THE ACTUAL CR NUMBER
005200*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    SLSREG1.
005500 AUTHOR.        L. M. FENWICK.
005600 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
005700 DATE-WRITTEN.  JULY 1989.
005800 DATE-COMPILED.
005900 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
006000                OUTSIDE THE EDP DEPARTMENT.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01     IS TOP-OF-FORM
006600     UPSI-0  IS SLR-TRACE-SW.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SALE-REQUEST-FILE   ASSIGN TO SALEREQ
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-SALE-REQUEST-STATUS.
007200     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMSTR
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-PRODUCT-MASTER-STATUS.
007500     SELECT SALE-MASTER-FILE    ASSIGN TO SALEMSTR
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-SALE-MASTER-STATUS.
007800     SELECT SUMMARY-REPORT-FILE ASSIGN TO SLSRPT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-SUMMARY-REPORT-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500****************************************************************
008600* SALE-REQUEST-FILE - one register ticket per record, 1 to 50
008700* line items, laid out exactly as SLT-SALE-REQUEST (copybook
008800* SLSTRAN is the file record itself - no separate WORKING-STORAGE
008900* image is kept).
009000****************************************************************
009100 FD  SALE-REQUEST-FILE
009200     RECORD IS VARYING IN SIZE FROM 44 TO 730 CHARACTERS
009300         DEPENDING ON SLT-LINE-COUNT
009400     LABEL RECORDS ARE STANDARD.
009500     COPY SLSTRAN.
009600*
009700****************************************************************
009800* PRODUCT-MASTER-FILE - fixed length, one row per product, in
009900* ascending SLP-PRODUCT-ID sequence. Opened INPUT at the start of
010000* the run to load SLP-PRODUCT-TABLE, then re-opened OUTPUT at end
010100* of job to rewrite the table back to the file.
010200****************************************************************
010300 FD  PRODUCT-MASTER-FILE
010400     LABEL RECORDS ARE STANDARD.
010500 01  PM-FILE-RECORD.
010600     05  PM-FILE-PRODUCT-ID          PIC 9(09).
010700     05  PM-FILE-NAME                PIC X(40).
010800     05  PM-FILE-CATEGORY-CODE       PIC X(04).
010900     05  PM-FILE-CATEGORY-DESC       PIC X(20).
011000     05  PM-FILE-SUPPLIER-CODE       PIC X(06).
011100     05  PM-FILE-SHELF-LOCATION      PIC X(08).
011200     05  PM-FILE-UNIT-OF-MEASURE     PIC X(03).
011300     05  PM-FILE-PRICE               PIC S9(7)V99 COMP-3.
011400     05  PM-FILE-STOCK-QUANTITY      PIC S9(7)    COMP-3.
011500     05  PM-FILE-REORDER-POINT       PIC S9(7)    COMP-3.
011600     05  PM-FILE-REORDER-QUANTITY    PIC S9(7)    COMP-3.
011700     05  PM-FILE-CASE-PACK-QUANTITY  PIC S9(5)    COMP-3.
011800     05  PM-FILE-STATUS              PIC X(08).
011900     05  PM-FILE-EXPIRATION-DATE     PIC 9(08).
012000     05  PM-FILE-LAST-RECEIVED-DATE  PIC 9(08).
012100     05  PM-FILE-LAST-SOLD-DATE      PIC 9(08).
012200     05  PM-FILE-TAXABLE-SW          PIC X(01).
012300     05  FILLER                      PIC X(20).
012400*
012500****************************************************************
012600* SALE-MASTER-FILE - fixed length, append-only. Read INPUT once
012700* at the start of the run to find the highest SM-SALE-ID already
012800* posted, then re-opened EXTEND for the rest of the run.
012900****************************************************************
013000 FD  SALE-MASTER-FILE
013100     LABEL RECORDS ARE STANDARD.
013200 01  SM-FILE-RECORD.
013300     05  SM-FILE-SALE-ID             PIC 9(09).
013400     05  SM-FILE-STORE-NUMBER        PIC 9(04).
013500     05  SM-FILE-REGISTER-NUMBER     PIC 9(02).
013600     05  SM-FILE-CLIENT-CPF          PIC X(11).
013700     05  SM-FILE-PAYMENT-METHOD      PIC X(10).
013800     05  SM-FILE-TOTAL-VALUE         PIC S9(9)V99 COMP-3.
013900     05  SM-FILE-TOTAL-QUANTITY      PIC 9(07).
014000     05  SM-FILE-SALE-DATE           PIC 9(08).
014100     05  SM-FILE-SALE-TIME           PIC 9(06).
014200     05  SM-FILE-DESCRIPTION         PIC X(200).
014300     05  FILLER                      PIC X(20).
014400*
014500****************************************************************
014600* SUMMARY-REPORT-FILE - reject detail lines as they occur, plus
014700* the end-of-job summary lines. Plain 132-byte print image, the
014800* way every report in this shop has been laid out since the
014900* 3800 print train was retired.
015000****************************************************************
015100 FD  SUMMARY-REPORT-FILE
015200     LABEL RECORDS ARE STANDARD.
015300 01  RPT-LINE                        PIC X(132).
015400*
015500****************************************************************
015600 WORKING-STORAGE SECTION.
015700*
015800*  LINE SUBSCRIPT AND NEXT-SALE-ID COUNTER - CODED AS STANDALONE
015900*  77-LEVELS RATHER THAN FOLDED INTO WS-FIELDS BELOW, THE SAME
016000*  HABIT THE SUITE'S SUBROUTINES USE FOR THEIR OWN CALL COUNTERS
016100 77  WS-LINE-SUB                     PIC S9(3)  COMP-3 VALUE 0.
016200 77  WS-NEXT-SALE-ID                 PIC S9(9)  COMP-3 VALUE 0.
016300*
016400 01  WS-FIELDS.
016500     05  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
016600     05  WS-SALE-REQUEST-STATUS      PIC X(02)  VALUE SPACES.
016700     05  WS-PRODUCT-MASTER-STATUS    PIC X(02)  VALUE SPACES.
016800     05  WS-SALE-MASTER-STATUS       PIC X(02)  VALUE SPACES.
016900     05  WS-SUMMARY-REPORT-STATUS    PIC X(02)  VALUE SPACES.
017000     05  WS-PRODUCT-MASTER-EOF-SW    PIC X(01)  VALUE 'N'.
017100         88  WS-PRODUCT-MASTER-AT-EOF        VALUE 'Y'.
017200     05  WS-LINE-VALUE               PIC S9(9)V99 COMP-3 VALUE 0.
017300     05  FILLER                      PIC X(10)  VALUE SPACES.
017400*
017500****************************************************************
017600* Common suite switches and batch-job accumulators, shared with
017700* SLSLST1 and SLSUSR1.
017800****************************************************************
017900 COPY SLSWCOM.
018000*
018100****************************************************************
018200* Common reject/error line layout, shared with SLSLST1 and
018300* SLSUSR1.
018400****************************************************************
018500 01  WS-REJECT-AREA.
018600     COPY SLSERRH.
018700*
018800****************************************************************
018900* Product master, in-memory product table, and posted-sale
019000* record layouts. SLP-PRODUCT-TABLE below is what gets passed by
019100* reference to SLSPRD1 and SLSSTK1 on every CALL.
019200****************************************************************
019300 COPY SLSPROD.
019400*
019500 COPY SLSSALE.
019600*
019700****************************************************************
019800* Century-window date/time derivation area - see the Y2K change
019900* activity above. ACCEPT ... FROM DATE still returns a 2-digit
020000* year on this compiler; the century is inferred from a sliding
020100* window rather than hard-coded, the fix TNAKAM put in for every
020200* program in the suite during the 1998-99 remediation.
020300****************************************************************
020400 01  WS-DATE-TIME-FIELDS.
020500     05  WS-RAW-DATE-6               PIC 9(06).
020600     05  WS-RAW-DATE-BREAK REDEFINES WS-RAW-DATE-6.
020700         10  WS-RAW-YY               PIC 9(02).
020800         10  WS-RAW-MM               PIC 9(02).
020900         10  WS-RAW-DD               PIC 9(02).
021000     05  WS-CENTURY                  PIC 9(02).
021100     05  WS-RAW-TIME-8               PIC 9(08).
021200     05  WS-RAW-TIME-BREAK REDEFINES WS-RAW-TIME-8.
021300         10  WS-RAW-HH               PIC 9(02).
021400         10  WS-RAW-MIN              PIC 9(02).
021500         10  WS-RAW-SS               PIC 9(02).
021600         10  FILLER                  PIC 9(02).
021700     05  FILLER                      PIC X(05).
021800*
021900****************************************************************
022000* Description-building work area. SLM-DESCRIPTION is assembled
022100* here with STRING ... WITH POINTER as each line item is priced,
022200* then MOVEd into the sale record once the whole ticket is
022300* accepted.
022400****************************************************************
022500 01  WS-DESCRIPTION-FIELDS.
022600     05  WS-DESC-LEN                 PIC S9(4)  COMP-3 VALUE 0.
022700     05  WS-TRIM-POSITION            PIC S9(3)  COMP-3 VALUE 0.
022800     05  WS-NAME-LEN                 PIC S9(3)  COMP-3 VALUE 0.
022900     05  WS-PRICE-DISPLAY            PIC 9(07).99.
023000     05  WS-STOCK-DISPLAY            PIC 9(07).
023100     05  FILLER                      PIC X(05).
023200*
023300****************************************************************
023400* Quantity-list work area. Carried over from the card-register
023500* rollout (I02207, $D2 above): every line-item segment of the
023600* description carries this SAME bracketed list of every
023700* quantity on the ticket, not just that line's own quantity.
023800* Store auditors wanted the full basket visible on each segment
023900* once tickets could run to 50 line items and a clerk might
024000* only see one description line at a time on the register tape.
024100* Looks wrong at first glance - it is intentional, has run this
024200* way since 1994, leave it alone.
024300****************************************************************
024400 01  WS-QUANTITY-LIST-FIELDS.
024500     05  WS-QTY-LIST-TEXT            PIC X(360) VALUE SPACES.
024600     05  WS-QTY-LIST-PTR             PIC S9(4)  COMP-3 VALUE 0.
024700     05  WS-QTY-LIST-LEN             PIC S9(4)  COMP-3 VALUE 0.
024800     05  FILLER                      PIC X(05).
024900*
025000****************************************************************
025100* Areas passed by CALL to the two lookup/deduction subroutines.
025200* Field-for-field images of the LINKAGE SECTION groups in
025300* SLSPRD1 and SLSSTK1.
025400****************************************************************
025500 01  WS-PRODUCT-LOOKUP.
025600     05  WS-PL-PRODUCT-ID            PIC 9(09).
025700     05  WS-PL-FOUND-SW              PIC X(01).
025800         88  WS-PL-FOUND                     VALUE 'Y'.
025900         88  WS-PL-NOT-FOUND                 VALUE 'N'.
026000     05  WS-PL-NAME                  PIC X(40).
026100     05  WS-PL-PRICE                 PIC S9(7)V99 COMP-3.
026200     05  WS-PL-STOCK-QTY             PIC S9(7)  COMP-3.
026300     05  WS-PL-STATUS                PIC X(08).
026400     05  WS-PL-TABLE-INDEX           PIC S9(7)  COMP-3.
026500     05  FILLER                      PIC X(05).
026600*
026700 01  WS-STOCK-REQUEST.
026800     05  WS-SR-TABLE-INDEX           PIC S9(7)  COMP-3.
026900     05  WS-SR-QUANTITY-REQ          PIC 9(05).
027000     05  WS-SR-RESULT-CODE           PIC X(02).
027100         88  WS-SR-OK                        VALUE '00'.
027200         88  WS-SR-PRODUCT-INACTIVE          VALUE '10'.
027300         88  WS-SR-INSUFFICIENT              VALUE '20'.
027400     05  WS-SR-STOCK-ON-HAND         PIC S9(7)  COMP-3.
027500     05  FILLER                      PIC X(05).
027600*
027700****************************************************************
027800* Print-line images, MOVEd/WRITEd against RPT-LINE. Both total
027900* 132 bytes to match the report FD.
028000****************************************************************
028100 01  WS-RPT-REJECT-LINE.
028200     05  FILLER                      PIC X(10)
028300         VALUE '** REJECT-'.
028400     05  WS-RL-KEY                   PIC X(20).
028500     05  FILLER                      PIC X(11)
028600         VALUE ' LINE ITEM '.
028700     05  WS-RL-LINE-NBR              PIC ZZ9.
028800     05  FILLER                      PIC X(02)  VALUE SPACES.
028900     05  WS-RL-REASON                PIC X(60).
029000     05  FILLER                      PIC X(26)  VALUE SPACES.
029100*
029200 01  WS-RPT-SUMMARY-LINE.
029300     05  FILLER                      PIC X(24)
029400         VALUE 'SALES POSTED. . . . . .:'.
029500     05  WS-SL-POSTED                PIC ZZZ,ZZ9.
029600     05  FILLER                      PIC X(04)  VALUE SPACES.
029700     05  FILLER                      PIC X(24)
029800         VALUE 'SALES REJECTED . . . . :'.
029900     05  WS-SL-REJECTED              PIC ZZZ,ZZ9.
030000     05  FILLER                      PIC X(70)  VALUE SPACES.
030100*
030200 01  WS-RPT-TOTAL-LINE.
030300     05  FILLER                      PIC X(24)
030400         VALUE 'GRAND TOTAL VALUE. . . :'.
030500     05  WS-TL-VALUE                 PIC ZZZ,ZZZ,ZZ9.99.
030600     05  FILLER                      PIC X(04)  VALUE SPACES.
030700     05  FILLER                      PIC X(24)
030800         VALUE 'GRAND TOTAL QUANTITY. .:'.
030900     05  WS-TL-QUANTITY              PIC ZZZ,ZZ9.
031000     05  FILLER                      PIC X(63)  VALUE SPACES.
031100*
031200 01  WS-RPT-HEADING-LINE.
031300     05  FILLER                      PIC X(40)
031400         VALUE 'QUIKMART SALE REGISTRATION - JOB SUMMARY'.
031500     05  FILLER                      PIC X(92)  VALUE SPACES.
031600*
031700****************************************************************
031800 PROCEDURE DIVISION.
031900*
032000 000-MAIN.
032100     PERFORM 100-INITIALIZE-RUN.
032200     PERFORM 200-PROCESS-SALE-REQUESTS THRU 200-EXIT
032300         UNTIL SALE-REQUEST-AT-EOF.
032400     PERFORM 800-END-OF-JOB-SUMMARY.
032500     PERFORM 950-REWRITE-PRODUCT-MASTER.
032600     PERFORM 990-CLOSE-FILES.
032700     STOP RUN.
032800*
032900****************************************************************
033000* 100-000  RUN INITIALIZATION
033100****************************************************************
033200 100-INITIALIZE-RUN.
033300     MOVE 'PROGRAM STARTED'   TO WS-PROGRAM-STATUS.
033400     PERFORM 150-DERIVE-CENTURY-WINDOW.
033500     PERFORM 900-OPEN-FILES.
033600     PERFORM 910-LOAD-PRODUCT-TABLE.
033700     PERFORM 920-DETERMINE-NEXT-SALE-ID.
033800*
033900 150-DERIVE-CENTURY-WINDOW.
034000     ACCEPT WS-RAW-DATE-6 FROM DATE.
034100     ACCEPT WS-RAW-TIME-8 FROM TIME.
034200     IF WS-RAW-YY < 50
034300         MOVE 20 TO WS-CENTURY
034400     ELSE
034500         MOVE 19 TO WS-CENTURY
034600     END-IF.
034700     COMPUTE WC-JOB-DATE = (WS-CENTURY * 1000000) + WS-RAW-DATE-6.
034800     MOVE WS-RAW-TIME-8 (1:6) TO WC-JOB-TIME.
034900*
035000****************************************************************
035100* 200-000  PER-TRANSACTION PROCESSING
035200****************************************************************
035300 200-PROCESS-SALE-REQUESTS.
035400     PERFORM 250-READ-SALE-REQUEST.
035500     IF SALE-REQUEST-AT-EOF
035600         GO TO 200-EXIT.
035700     MOVE 'Y'    TO WC-SALE-OK-SW.
035800     MOVE ZERO   TO SLM-TOTAL-VALUE.
035900     MOVE ZERO   TO SLM-TOTAL-QUANTITY.
036000     MOVE SPACES TO SLM-DESCRIPTION.
036100     PERFORM 300-PRICE-AND-DESCRIBE-LINES.
036200     IF NOT SALE-IS-OK
036300         GO TO 200-POST-RESULT.
036400     PERFORM 400-VALIDATE-PAYMENT-METHOD.
036500     IF NOT SALE-IS-OK
036600         GO TO 200-POST-RESULT.
036700     PERFORM 500-VALIDATE-AND-DEDUCT-STOCK.
036800 200-POST-RESULT.
036900     IF SALE-IS-OK
037000         PERFORM 600-WRITE-SALE-MASTER
037100         ADD 1 TO WC-SALES-POSTED-CNT
037200     ELSE
037300         ADD 1 TO WC-SALES-REJECTED-CNT
037400     END-IF.
037500*
037600 200-EXIT.
037700     EXIT.
037800*
037900 250-READ-SALE-REQUEST.
038000     READ SALE-REQUEST-FILE
038100         AT END
038200             MOVE 'Y' TO WC-SALE-REQUEST-EOF
038300     END-READ.
038400*
038500****************************************************************
038600* 300-000  FIRST PASS - PRICE AND DESCRIBE EVERY LINE ITEM.
038700* LOOKS UP EACH PRODUCT, ACCUMULATES THE TICKET VALUE AND
038800* QUANTITY, AND BUILDS THE DESCRIPTION TEXT (SEE THE QUANTITY-
038900* LIST WORK AREA REMARKS ABOVE).
039000****************************************************************
039100 300-PRICE-AND-DESCRIBE-LINES.
039200     MOVE 1 TO WS-DESC-LEN.
039300     STRING 'CPF: '           DELIMITED BY SIZE
039400            SLT-CLIENT-CPF    DELIMITED BY SIZE
039500            'Products: '      DELIMITED BY SIZE
039600         INTO SLM-DESCRIPTION
039700         WITH POINTER WS-DESC-LEN.
039800     PERFORM 310-BUILD-QUANTITY-LIST-TEXT.
039900     PERFORM 320-PRICE-ONE-LINE-ITEM
040000         VARYING SLT-LINE-IDX FROM 1 BY 1
040100         UNTIL SLT-LINE-IDX > SLT-LINE-COUNT
040200            OR NOT SALE-IS-OK.
040300*
040400 310-BUILD-QUANTITY-LIST-TEXT.
040500     MOVE SPACES TO WS-QTY-LIST-TEXT.
040600     MOVE 1 TO WS-QTY-LIST-PTR.
040700     STRING '[' DELIMITED BY SIZE
040800         INTO WS-QTY-LIST-TEXT
040900         WITH POINTER WS-QTY-LIST-PTR.
041000     PERFORM 315-APPEND-ONE-QUANTITY
041100         VARYING SLT-LINE-IDX FROM 1 BY 1
041200         UNTIL SLT-LINE-IDX > SLT-LINE-COUNT.
041300     STRING ']' DELIMITED BY SIZE
041400         INTO WS-QTY-LIST-TEXT
041500         WITH POINTER WS-QTY-LIST-PTR.
041600     COMPUTE WS-QTY-LIST-LEN = WS-QTY-LIST-PTR - 1.
041700*
041800 315-APPEND-ONE-QUANTITY.
041900     IF SLT-LINE-IDX > 1
042000         STRING ', ' DELIMITED BY SIZE
042100             INTO WS-QTY-LIST-TEXT
042200             WITH POINTER WS-QTY-LIST-PTR
042300     END-IF.
042400     STRING SLT-LI-QUANTITY (SLT-LINE-IDX) DELIMITED BY SIZE
042500         INTO WS-QTY-LIST-TEXT
042600         WITH POINTER WS-QTY-LIST-PTR.
042700*
042800 320-PRICE-ONE-LINE-ITEM.
042900     SET WS-LINE-SUB TO SLT-LINE-IDX.
043000     MOVE SLT-LI-PRODUCT-ID (SLT-LINE-IDX) TO WS-PL-PRODUCT-ID.
043100     CALL 'SLSPRD1' USING WS-PRODUCT-LOOKUP, SLP-PRODUCT-TABLE.
043200     IF WS-PL-NOT-FOUND
043300         MOVE SLT-CLIENT-CPF   TO EH-REJECT-KEY
043400         MOVE WS-LINE-SUB      TO EH-REJECT-LINE-NBR
043500         STRING 'PRODUCT NOT FOUND - ID ' DELIMITED BY SIZE
043600                WS-PL-PRODUCT-ID          DELIMITED BY SIZE
043700             INTO EH-REJECT-REASON
043800         PERFORM 700-WRITE-REJECT-LINE
043900         MOVE 'N' TO WC-SALE-OK-SW
044000     ELSE
044100         COMPUTE WS-LINE-VALUE ROUNDED =
044200             WS-PL-PRICE * SLT-LI-QUANTITY (SLT-LINE-IDX)
044300         ADD WS-LINE-VALUE TO SLM-TOTAL-VALUE
044400         ADD SLT-LI-QUANTITY (SLT-LINE-IDX) TO SLM-TOTAL-QUANTITY
044500         PERFORM 330-APPEND-DESCRIPTION-SEGMENT
044600     END-IF.
044700*
044800 330-APPEND-DESCRIPTION-SEGMENT.
044900     MOVE WS-PL-PRICE TO WS-PRICE-DISPLAY.
045000     MOVE 40 TO WS-TRIM-POSITION.
045100     PERFORM 335-BACK-UP-NAME-POSITION
045200         UNTIL WS-TRIM-POSITION = 0
045300            OR WS-PL-NAME (WS-TRIM-POSITION:1) NOT = SPACE.
045400     IF WS-TRIM-POSITION = 0
045500         MOVE 1 TO WS-TRIM-POSITION
045600     END-IF.
045700     MOVE WS-TRIM-POSITION TO WS-NAME-LEN.
045800     STRING 'cod'                              DELIMITED BY SIZE
045900            WS-PL-PRODUCT-ID                   DELIMITED BY SIZE
046000            ' '                                DELIMITED BY SIZE
046100            WS-PL-NAME (1:WS-NAME-LEN)          DELIMITED BY SIZE
046200            ' '                                DELIMITED BY SIZE
046300            WS-QTY-LIST-TEXT (1:WS-QTY-LIST-LEN) DELIMITED BY SIZE
046400            'x - R$'                           DELIMITED BY SIZE
046500            WS-PRICE-DISPLAY                   DELIMITED BY SIZE
046600            ' '                                DELIMITED BY SIZE
046700         INTO SLM-DESCRIPTION
046800         WITH POINTER WS-DESC-LEN.
046900*
047000 335-BACK-UP-NAME-POSITION.
047100     SUBTRACT 1 FROM WS-TRIM-POSITION.
047200*
047300****************************************************************
047400* 400-000  VALIDATE THE TENDER AGAINST THE PAYMENT-METHOD DOMAIN.
047500****************************************************************
047600 400-VALIDATE-PAYMENT-METHOD.
047700     IF SLT-PAYMENT-METHOD = SPACES
047800         MOVE SLT-CLIENT-CPF TO EH-REJECT-KEY
047900         MOVE ZERO           TO EH-REJECT-LINE-NBR
048000         MOVE 'PAYMENT METHOD CANNOT BE EMPTY' TO EH-REJECT-REASON
048100         PERFORM 700-WRITE-REJECT-LINE
048200         MOVE 'N' TO WC-SALE-OK-SW
048300     ELSE
048400         MOVE SLT-PAYMENT-METHOD TO SLM-PAYMENT-METHOD
048500         IF SLM-PAYMENT-METHOD NOT = SLT-PAYMENT-METHOD
048600             PERFORM 410-REJECT-INVALID-PAYMENT-METHOD
048700         ELSE
048800             IF SLT-PAYMENT-METHOD NOT = 'CASH'
048900                AND SLT-PAYMENT-METHOD NOT = 'CREDIT'
049000                AND SLT-PAYMENT-METHOD NOT = 'DEBIT'
049100                AND SLT-PAYMENT-METHOD NOT = 'PIX'
049200                 PERFORM 410-REJECT-INVALID-PAYMENT-METHOD
049300             END-IF
049400         END-IF
049500     END-IF.
049600*
049700 410-REJECT-INVALID-PAYMENT-METHOD.
049800     MOVE SLT-CLIENT-CPF TO EH-REJECT-KEY.
049900     MOVE ZERO           TO EH-REJECT-LINE-NBR.
050000     STRING 'INVALID PAYMENT METHOD: ' DELIMITED BY SIZE
050100            SLT-PAYMENT-METHOD         DELIMITED BY SIZE
050200         INTO EH-REJECT-REASON.
050300     PERFORM 700-WRITE-REJECT-LINE.
050400     MOVE 'N' TO WC-SALE-OK-SW.
050500*
050600****************************************************************
050700* 500-000  SECOND PASS - VALIDATE AND DEDUCT STOCK. LOOKS UP
050800* EACH PRODUCT A SECOND TIME (SEE SLSPRD1 REMARKS), CHECKS
050900* ACTIVE STATUS AND ON-HAND QUANTITY, AND DEDUCTS THE SALE.
051000****************************************************************
051100 500-VALIDATE-AND-DEDUCT-STOCK.
051200     PERFORM 520-VALIDATE-ONE-LINE-ITEM
051300         VARYING SLT-LINE-IDX FROM 1 BY 1
051400         UNTIL SLT-LINE-IDX > SLT-LINE-COUNT
051500            OR NOT SALE-IS-OK.
051600*
051700 520-VALIDATE-ONE-LINE-ITEM.
051800     SET WS-LINE-SUB TO SLT-LINE-IDX.
051900     MOVE SLT-LI-PRODUCT-ID (SLT-LINE-IDX) TO WS-PL-PRODUCT-ID.
052000     CALL 'SLSPRD1' USING WS-PRODUCT-LOOKUP, SLP-PRODUCT-TABLE.
052100     IF WS-PL-NOT-FOUND
052200         MOVE SLT-CLIENT-CPF TO EH-REJECT-KEY
052300         MOVE WS-LINE-SUB    TO EH-REJECT-LINE-NBR
052400         STRING 'PRODUCT NOT FOUND - ID ' DELIMITED BY SIZE
052500                WS-PL-PRODUCT-ID          DELIMITED BY SIZE
052600             INTO EH-REJECT-REASON
052700         PERFORM 700-WRITE-REJECT-LINE
052800         MOVE 'N' TO WC-SALE-OK-SW
052900     ELSE
053000         MOVE WS-PL-TABLE-INDEX TO WS-SR-TABLE-INDEX
053100         MOVE SLT-LI-QUANTITY (SLT-LINE-IDX) TO
053200             WS-SR-QUANTITY-REQ
053300         CALL 'SLSSTK1' USING WS-STOCK-REQUEST, SLP-PRODUCT-TABLE
053400         PERFORM 530-CHECK-STOCK-RESULT
053500     END-IF.
053600*
053700 530-CHECK-STOCK-RESULT.
053800     EVALUATE TRUE
053900         WHEN WS-SR-PRODUCT-INACTIVE
054000             MOVE SLT-CLIENT-CPF TO EH-REJECT-KEY
054100             MOVE WS-LINE-SUB    TO EH-REJECT-LINE-NBR
054200             MOVE 'PRODUCT INACTIVE' TO EH-REJECT-REASON
054300             PERFORM 700-WRITE-REJECT-LINE
054400             MOVE 'N' TO WC-SALE-OK-SW
054500         WHEN WS-SR-INSUFFICIENT
054600             MOVE SLT-CLIENT-CPF TO EH-REJECT-KEY
054700             MOVE WS-LINE-SUB    TO EH-REJECT-LINE-NBR
054800             MOVE WS-SR-STOCK-ON-HAND TO WS-STOCK-DISPLAY
054900             STRING 'INSUFFICIENT STOCK - ON HAND '
055000                                          DELIMITED BY SIZE
055100                    WS-STOCK-DISPLAY      DELIMITED BY SIZE
055200                 INTO EH-REJECT-REASON
055300             PERFORM 700-WRITE-REJECT-LINE
055400             MOVE 'N' TO WC-SALE-OK-SW
055500         WHEN OTHER
055600             CONTINUE
055700     END-EVALUATE.
055800*
055900****************************************************************
056000* 600-000  POST THE SALE - ASSIGN THE NEXT SALE-ID AND WRITE
056100* THE SALE-MASTER RECORD, DATE/TIME STAMPED FROM THE JOB CLOCK.
056200****************************************************************
056300 600-WRITE-SALE-MASTER.
056400     MOVE WS-NEXT-SALE-ID TO SLM-SALE-ID.
056500     ADD 1 TO WS-NEXT-SALE-ID.
056600     MOVE 1               TO SLM-STORE-NUMBER.
056700     MOVE 1               TO SLM-REGISTER-NUMBER.
056800     MOVE SLT-CLIENT-CPF  TO SLM-CLIENT-CPF.
056900     MOVE WC-JOB-DATE     TO SLM-SALE-DATE.
057000     MOVE WC-JOB-TIME     TO SLM-SALE-TIME.
057100     MOVE SLM-SALE-ID           TO SM-FILE-SALE-ID.
057200     MOVE SLM-STORE-NUMBER      TO SM-FILE-STORE-NUMBER.
057300     MOVE SLM-REGISTER-NUMBER   TO SM-FILE-REGISTER-NUMBER.
057400     MOVE SLM-CLIENT-CPF        TO SM-FILE-CLIENT-CPF.
057500     MOVE SLM-PAYMENT-METHOD    TO SM-FILE-PAYMENT-METHOD.
057600     MOVE SLM-TOTAL-VALUE       TO SM-FILE-TOTAL-VALUE.
057700     MOVE SLM-TOTAL-QUANTITY    TO SM-FILE-TOTAL-QUANTITY.
057800     MOVE SLM-SALE-DATE         TO SM-FILE-SALE-DATE.
057900     MOVE SLM-SALE-TIME         TO SM-FILE-SALE-TIME.
058000     MOVE SLM-DESCRIPTION       TO SM-FILE-DESCRIPTION.
058100     MOVE SPACES                TO FILLER OF SM-FILE-RECORD.
058200     WRITE SM-FILE-RECORD.
058300     ADD SLM-TOTAL-VALUE    TO WC-JOB-GRAND-VALUE.
058400     ADD SLM-TOTAL-QUANTITY TO WC-JOB-GRAND-QUANTITY.
058500     EVALUATE SLM-PAYMENT-METHOD
058600         WHEN 'CASH'
058700             ADD 1 TO WC-CASH-SALE-CNT
058800         WHEN 'CREDIT'
058900             ADD 1 TO WC-CREDIT-SALE-CNT
059000         WHEN 'DEBIT'
059100             ADD 1 TO WC-DEBIT-SALE-CNT
059200         WHEN 'PIX'
059300             ADD 1 TO WC-PIX-SALE-CNT
059400     END-EVALUATE.
059500*
059600****************************************************************
059700* 700-000  REJECT-LINE REPORTING
059800****************************************************************
059900 700-WRITE-REJECT-LINE.
060000     MOVE EH-REJECT-KEY    TO WS-RL-KEY.
060100     MOVE EH-REJECT-LINE-NBR TO WS-RL-LINE-NBR.
060200     MOVE EH-REJECT-REASON TO WS-RL-REASON.
060300     WRITE RPT-LINE FROM WS-RPT-REJECT-LINE.
060400*
060500****************************************************************
060600* 800-000  END-OF-JOB SUMMARY - STORE OPS ASKED FOR A COUNT/
060700* VALUE/QUANTITY RECAP ON EVERY RUN SO THE NIGHT SHIFT HAS A
060800* SIGN-OFF FIGURE WITHOUT HAVING TO SCAN THE WHOLE REJECT LISTING.
060900****************************************************************
061000 800-END-OF-JOB-SUMMARY.
061100     WRITE RPT-LINE FROM WS-RPT-HEADING-LINE.
061200     MOVE WC-SALES-POSTED-CNT    TO WS-SL-POSTED.
061300     MOVE WC-SALES-REJECTED-CNT  TO WS-SL-REJECTED.
061400     WRITE RPT-LINE FROM WS-RPT-SUMMARY-LINE.
061500     MOVE WC-JOB-GRAND-VALUE     TO WS-TL-VALUE.
061600     MOVE WC-JOB-GRAND-QUANTITY  TO WS-TL-QUANTITY.
061700     WRITE RPT-LINE FROM WS-RPT-TOTAL-LINE.
061800*
061900****************************************************************
062000* 900-000  FILE OPEN / LOAD / CLOSE HOUSEKEEPING
062100****************************************************************
062200 900-OPEN-FILES.
062300     OPEN INPUT  SALE-REQUEST-FILE.
062400     OPEN OUTPUT SUMMARY-REPORT-FILE.
062500*
062600 905-READ-PRODUCT-MASTER.
062700     READ PRODUCT-MASTER-FILE
062800         AT END
062900             MOVE 'Y' TO WS-PRODUCT-MASTER-EOF-SW
063000     END-READ.
063100*
063200 910-LOAD-PRODUCT-TABLE.
063300     OPEN INPUT PRODUCT-MASTER-FILE.
063400     MOVE 'N' TO WS-PRODUCT-MASTER-EOF-SW.
063500     PERFORM 905-READ-PRODUCT-MASTER.
063600     PERFORM 915-ADD-PRODUCT-TO-TABLE
063700         UNTIL WS-PRODUCT-MASTER-AT-EOF.
063800     CLOSE PRODUCT-MASTER-FILE.
063900*
064000 915-ADD-PRODUCT-TO-TABLE.
064100     ADD 1 TO SLP-PRODUCT-TABLE-COUNT.
064200     MOVE PM-FILE-PRODUCT-ID
064300         TO SLP-PRODUCT-ID-K (SLP-PRODUCT-TABLE-COUNT).
064400     MOVE PM-FILE-NAME
064500         TO SLP-ROW-NAME (SLP-PRODUCT-TABLE-COUNT).
064600     MOVE PM-FILE-CATEGORY-CODE
064700         TO SLP-ROW-CATEGORY-CODE (SLP-PRODUCT-TABLE-COUNT).
064800     MOVE PM-FILE-CATEGORY-DESC
064900         TO SLP-ROW-CATEGORY-DESC (SLP-PRODUCT-TABLE-COUNT).
065000     MOVE PM-FILE-SUPPLIER-CODE
065100         TO SLP-ROW-SUPPLIER-CODE (SLP-PRODUCT-TABLE-COUNT).
065200     MOVE PM-FILE-SHELF-LOCATION
065300         TO SLP-ROW-SHELF-LOCATION (SLP-PRODUCT-TABLE-COUNT).
065400     MOVE PM-FILE-UNIT-OF-MEASURE
065500         TO SLP-ROW-UNIT-OF-MEASURE (SLP-PRODUCT-TABLE-COUNT).
065600     MOVE PM-FILE-PRICE
065700         TO SLP-ROW-PRICE (SLP-PRODUCT-TABLE-COUNT).
065800     MOVE PM-FILE-STOCK-QUANTITY
065900         TO SLP-ROW-STOCK-QUANTITY (SLP-PRODUCT-TABLE-COUNT).
066000     MOVE PM-FILE-REORDER-POINT
066100         TO SLP-ROW-REORDER-POINT (SLP-PRODUCT-TABLE-COUNT).
066200     MOVE PM-FILE-REORDER-QUANTITY
066300         TO SLP-ROW-REORDER-QUANTITY (SLP-PRODUCT-TABLE-COUNT).
066400     MOVE PM-FILE-CASE-PACK-QUANTITY
066500         TO SLP-ROW-CASE-PACK-QUANTITY (SLP-PRODUCT-TABLE-COUNT).
066600     MOVE PM-FILE-STATUS
066700         TO SLP-ROW-STATUS (SLP-PRODUCT-TABLE-COUNT).
066800     MOVE PM-FILE-EXPIRATION-DATE
066900         TO SLP-ROW-EXPIRATION-DATE (SLP-PRODUCT-TABLE-COUNT).
067000     MOVE PM-FILE-LAST-RECEIVED-DATE
067100         TO SLP-ROW-LAST-RECEIVED-DATE (SLP-PRODUCT-TABLE-COUNT).
067200     MOVE PM-FILE-LAST-SOLD-DATE
067300         TO SLP-ROW-LAST-SOLD-DATE (SLP-PRODUCT-TABLE-COUNT).
067400     MOVE PM-FILE-TAXABLE-SW
067500         TO SLP-ROW-TAXABLE-SW (SLP-PRODUCT-TABLE-COUNT).
067600     PERFORM 905-READ-PRODUCT-MASTER.
067700*
067800 920-DETERMINE-NEXT-SALE-ID.
067900     MOVE 0 TO WS-NEXT-SALE-ID.
068000     OPEN INPUT SALE-MASTER-FILE.
068100     MOVE 'N' TO WC-SALE-MASTER-EOF.
068200     PERFORM 925-READ-SALE-MASTER.
068300     PERFORM 927-CHECK-MAX-SALE-ID
068400         UNTIL SALE-MASTER-AT-EOF.
068500     CLOSE SALE-MASTER-FILE.
068600     ADD 1 TO WS-NEXT-SALE-ID.
068700     OPEN EXTEND SALE-MASTER-FILE.
068800*
068900 925-READ-SALE-MASTER.
069000     READ SALE-MASTER-FILE
069100         AT END
069200             MOVE 'Y' TO WC-SALE-MASTER-EOF
069300     END-READ.
069400*
069500 927-CHECK-MAX-SALE-ID.
069600     IF SM-FILE-SALE-ID > WS-NEXT-SALE-ID
069700         MOVE SM-FILE-SALE-ID TO WS-NEXT-SALE-ID
069800     END-IF.
069900     PERFORM 925-READ-SALE-MASTER.
070000*
070100 950-REWRITE-PRODUCT-MASTER.
070200     OPEN OUTPUT PRODUCT-MASTER-FILE.
070300     PERFORM 955-WRITE-ONE-PRODUCT-ROW
070400         VARYING SLP-PRODUCT-IDX FROM 1 BY 1
070500         UNTIL SLP-PRODUCT-IDX > SLP-PRODUCT-TABLE-COUNT.
070600     CLOSE PRODUCT-MASTER-FILE.
070700*
070800 955-WRITE-ONE-PRODUCT-ROW.
070900     MOVE SLP-PRODUCT-ID-K (SLP-PRODUCT-IDX) TO
071000         PM-FILE-PRODUCT-ID.
071100     MOVE SLP-ROW-NAME (SLP-PRODUCT-IDX)      TO PM-FILE-NAME.
071200     MOVE SLP-ROW-CATEGORY-CODE (SLP-PRODUCT-IDX)
071300         TO PM-FILE-CATEGORY-CODE.
071400     MOVE SLP-ROW-CATEGORY-DESC (SLP-PRODUCT-IDX)
071500         TO PM-FILE-CATEGORY-DESC.
071600     MOVE SLP-ROW-SUPPLIER-CODE (SLP-PRODUCT-IDX)
071700         TO PM-FILE-SUPPLIER-CODE.
071800     MOVE SLP-ROW-SHELF-LOCATION (SLP-PRODUCT-IDX)
071900         TO PM-FILE-SHELF-LOCATION.
072000     MOVE SLP-ROW-UNIT-OF-MEASURE (SLP-PRODUCT-IDX)
072100         TO PM-FILE-UNIT-OF-MEASURE.
072200     MOVE SLP-ROW-PRICE (SLP-PRODUCT-IDX)     TO PM-FILE-PRICE.
072300     MOVE SLP-ROW-STOCK-QUANTITY (SLP-PRODUCT-IDX)
072400         TO PM-FILE-STOCK-QUANTITY.
072500     MOVE SLP-ROW-REORDER-POINT (SLP-PRODUCT-IDX)
072600         TO PM-FILE-REORDER-POINT.
072700     MOVE SLP-ROW-REORDER-QUANTITY (SLP-PRODUCT-IDX)
072800         TO PM-FILE-REORDER-QUANTITY.
072900     MOVE SLP-ROW-CASE-PACK-QUANTITY (SLP-PRODUCT-IDX)
073000         TO PM-FILE-CASE-PACK-QUANTITY.
073100     MOVE SLP-ROW-STATUS (SLP-PRODUCT-IDX)    TO PM-FILE-STATUS.
073200     MOVE SLP-ROW-EXPIRATION-DATE (SLP-PRODUCT-IDX)
073300         TO PM-FILE-EXPIRATION-DATE.
073400     MOVE SLP-ROW-LAST-RECEIVED-DATE (SLP-PRODUCT-IDX)
073500         TO PM-FILE-LAST-RECEIVED-DATE.
073600     MOVE SLP-ROW-LAST-SOLD-DATE (SLP-PRODUCT-IDX)
073700         TO PM-FILE-LAST-SOLD-DATE.
073800     MOVE SLP-ROW-TAXABLE-SW (SLP-PRODUCT-IDX) TO
073900         PM-FILE-TAXABLE-SW.
074000     MOVE SPACES TO FILLER OF PM-FILE-RECORD.
074100     WRITE PM-FILE-RECORD.
074200*
074300 990-CLOSE-FILES.
074400     CLOSE SALE-REQUEST-FILE.
074500     CLOSE SALE-MASTER-FILE.
074600     CLOSE SUMMARY-REPORT-FILE.
074700*
074800*  END OF PROGRAM SLSREG1
