000100*****************************************************************
000200*                                                               *
000300* CONTROL BLOCK NAME = SLSSALE                                  *
000400*                                                               *
000500* DESCRIPTIVE NAME = QUIKMART Sale Registration/Stock System -  *
000600*                     Copybook for the posted-sale master record*
000700*                                                               *
000800*  @BANNER_START                           01                   *
000900*  Property of QuikMart Convenience Stores, Inc. - EDP Dept.    *
001000*                                                               *
001100*  SLS-004              SLSSALE                                 *
001200*                                                               *
001300*  (C) Copyright QuikMart Convenience Stores, Inc. 1989, 1999   *
001400*                                                               *
001500*  SALE REGISTRATION / STOCK CONTROL BATCH SYSTEM               *
001600*  @BANNER_END                                                  *
001700*                                                               *
001800* STATUS = PRODUCTION                                           *
001900*                                                               *
002000* FUNCTION =                                                    *
002100*      This copy book defines one row of SALES.MASTER, the      *
002200*      append-only file SLSREG1 writes as each sale is posted   *
002300*      and SLSLST1 later reads back to list sales by payment     *
002400*      method. SM-SALE-ID is assigned sequentially by SLSREG1   *
002500*      at post time; it is never reused.                        *
002600*----------------------------------------------------------------*
002700*                                                               *
002800*  CHANGE ACTIVITY :                                            *
002900*       $SEG(SLSSALE),COMP(STOROPS),PROD(SLS     ):             *
003000*                                                               *
003100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
003200*   $D0= NEW    100 890714 LMFENW  : ORIGINAL LAYOUT, YYMMDD     *
003300*                                    SALE DATE                  *
003400*   $D1= I02207 130 940822 RVELOZ  : ADD STORE-NUMBER AND        *
003500*                                    REGISTER-NUMBER (MULTI-     *
003600*                                    STORE ROLLOUT)              *
003700*   $D2= I03015 150 981102 TNAKAM  : Y2K - WIDEN SALE-DATE FROM  *
003800*                                    YYMMDD TO CCYYMMDD          *
003900*   $D3= I05588 210 200619 JPEREZ  : WIDEN DESCRIPTION TO 200    *
004000*                                    BYTES FOR LONGER BASKETS   *
004100*                                                               *
004200*****************************************************************
004300*
004400 01  SLM-SALE-MASTER.
004500*
004600*    Sequential sale identifier, assigned by SLSREG1 as the
004700*    next number after the highest one already on the file.
004800*
004900     05  SLM-SALE-ID                 PIC 9(09).
005000     05  SLM-STORE-NUMBER            PIC 9(04).
005100     05  SLM-REGISTER-NUMBER         PIC 9(02).
005200*
005300*    Client's CPF, copied verbatim from the sale request.
005400*
005500     05  SLM-CLIENT-CPF              PIC X(11).
005600*
005700*    Tender used, one of CASH / CREDIT / DEBIT / PIX.
005800*
005900     05  SLM-PAYMENT-METHOD          PIC X(10).
006000*
006100*    Sum of unit-price times quantity across all line items,
006200*    ROUNDED to the nearest cent as each line is accumulated.
006300*
006400     05  SLM-TOTAL-VALUE             PIC S9(9)V99 COMP-3.
006500*
006600*    Sum of quantity across all line items.
006700*
006800     05  SLM-TOTAL-QUANTITY          PIC 9(07).
006900*
007000*    Sale date, widened to CCYYMMDD for Y2K (see $D2 above).
007100*
007200     05  SLM-SALE-DATE               PIC 9(08).
007300     05  SLM-SALE-DATE-YMD REDEFINES SLM-SALE-DATE.
007400         10  SLM-SALE-CCYY           PIC 9(04).
007500         10  SLM-SALE-MM             PIC 9(02).
007600         10  SLM-SALE-DD             PIC 9(02).
007700*
007800     05  SLM-SALE-TIME               PIC 9(06).
007900     05  SLM-SALE-TIME-HMS REDEFINES SLM-SALE-TIME.
008000         10  SLM-SALE-HH             PIC 9(02).
008100         10  SLM-SALE-MIN            PIC 9(02).
008200         10  SLM-SALE-SS             PIC 9(02).
008300*
008400*    Human-readable description built by SLSREG1 - the client's
008500*    CPF followed by one 'cod<id> <name> <qty>x - R$<price>'
008600*    segment per line item, in the order they were rung up.
008700*
008800     05  SLM-DESCRIPTION             PIC X(200).
008900*
009000     05  FILLER                      PIC X(20)  VALUE SPACES.
