000100****************************************************************
000200* PROGRAM:  SLSSTK1
000300*           Stock validation/deduction subroutine for VS
000400*           COBOL II compiler
000500*
000600* AUTHOR :  R. VELOZ
000700*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000800*
000900* Part of the Sale Registration / Stock Control batch suite.
001000*
001100* SUBROUTINE TO VALIDATE AND, IF GOOD, DEDUCT ONE LINE ITEM'S
001200* QUANTITY AGAINST THE IN-MEMORY PRODUCT.MASTER TABLE ROW
001300* ALREADY LOCATED BY SLSPRD1
001400*   - Called by program SLSREG1, once per line item, during the
001500*     second (stock-validation) pass only - never during the
001600*     first (pricing/description) pass.
001700*   - Rewrites the table row in place immediately, one line item
001800*     at a time, rather than accumulating deductions to apply at
001900*     the end of the transaction.
002000*
002100****************************************************************
002200* Linkage:
002300*      parameters:
002400*        1: Stock request/result area (passed and modified)
002500*        2: In-memory product table    (passed and modified)
002600****************************************************************
002700*
002800*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002900*   $D0= NEW    100 890714 LMFENW  : ORIGINAL - INACTIVE CHECK
003000*                                    ONLY, NO STOCK CHECK YET
003100*   $D1= I01142 110 910305 LMFENW  : ADD INSUFFICIENT-STOCK CHECK
003200*                                    AFTER SEVERAL STORES SOLD
003300*                                    BELOW ZERO ON HAND
003400*   $D2= I02207 130 940822 RVELOZ  : RETURN ON-HAND QUANTITY SO
003500*                                    THE REJECT MESSAGE CAN NAME
003600*                                    IT (STORE MGRS ASKED FOR IT)
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    SLSSTK1.
004000 AUTHOR.        R. VELOZ.
004100 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
004200 DATE-WRITTEN.  JULY 1989.
004300 DATE-COMPILED.
004400 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
004500                OUTSIDE THE EDP DEPARTMENT.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS SLK-TRACE-SW.
005100 INPUT-OUTPUT SECTION.
005200*
005300 DATA DIVISION.
005400*
005500 WORKING-STORAGE SECTION.
005600*
005700*  CALL COUNTER KEPT AS A STANDALONE 77-LEVEL, THE SAME WAY
005800*  ITS COMPANION LOOKUP SUBROUTINE SLSPRD1 CARRIES ITS OWN
005900 77  WS-CALL-COUNT               PIC S9(7)  COMP-3 VALUE +0.
006000*
006100 01  WS-FIELDS.
006200     05  WS-PROGRAM-STATUS       PIC X(30)    VALUE SPACES.
006300     05  WS-FIRST-CALL-SW        PIC X        VALUE 'Y'.
006400     05  FILLER                  PIC X(10)    VALUE SPACES.
006500*
006600****************************************************************
006700 LINKAGE SECTION.
006800*
006900 01  LK-STOCK-REQUEST.
007000     05  LK-STK-TABLE-INDEX      PIC S9(7)    COMP-3.
007100     05  LK-STK-QUANTITY-REQ     PIC 9(05).
007200     05  LK-STK-RESULT-CODE      PIC X(02).
007300         88  LK-STK-OK                   VALUE '00'.
007400         88  LK-STK-PRODUCT-INACTIVE     VALUE '10'.
007500         88  LK-STK-INSUFFICIENT         VALUE '20'.
007600     05  LK-STK-STOCK-ON-HAND    PIC S9(7)    COMP-3.
007700     05  FILLER                  PIC X(05)    VALUE SPACES.
007800*
007900 COPY SLSPROD.
008000*
008100****************************************************************
008200 PROCEDURE DIVISION USING LK-STOCK-REQUEST, SLP-PRODUCT-TABLE.
008300*
008400 000-MAIN.
008500     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
008600     ADD +1 TO WS-CALL-COUNT.
008700     MOVE '00' TO LK-STK-RESULT-CODE.
008800     PERFORM 100-VALIDATE-STOCK.
008900     IF LK-STK-OK
009000         PERFORM 200-DEDUCT-STOCK
009100     END-IF.
009200     MOVE 'N' TO WS-FIRST-CALL-SW.
009300     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009400     GOBACK.
009500*
009600 100-VALIDATE-STOCK.
009700     MOVE SLP-ROW-STOCK-QUANTITY (LK-STK-TABLE-INDEX)
009800         TO LK-STK-STOCK-ON-HAND.
009900     IF SLP-ROW-STATUS-INACTIVE (LK-STK-TABLE-INDEX)
010000         MOVE '10' TO LK-STK-RESULT-CODE
010100     ELSE
010200         IF LK-STK-STOCK-ON-HAND < LK-STK-QUANTITY-REQ
010300             MOVE '20' TO LK-STK-RESULT-CODE
010400         END-IF
010500     END-IF.
010600*
010700 200-DEDUCT-STOCK.
010800     SUBTRACT LK-STK-QUANTITY-REQ
010900         FROM SLP-ROW-STOCK-QUANTITY (LK-STK-TABLE-INDEX).
011000     MOVE SLP-ROW-STOCK-QUANTITY (LK-STK-TABLE-INDEX)
011100         TO LK-STK-STOCK-ON-HAND.
011200*
011300*  END OF PROGRAM SLSSTK1
