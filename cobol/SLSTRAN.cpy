000100*****************************************************************
000200*                                                               *
000300* CONTROL BLOCK NAME = SLSTRAN                                  *
000400*                                                               *
000500* DESCRIPTIVE NAME = QUIKMART Sale Registration/Stock System -  *
000600*                     Copybook for the incoming sale-request    *
000700*                     transaction (SLSREG1 input)                *
000800*                                                               *
000900*  @BANNER_START                           01                   *
001000*  Property of QuikMart Convenience Stores, Inc. - EDP Dept.    *
001100*                                                               *
001200*  SLS-002              SLSTRAN                                 *
001300*                                                               *
001400*  (C) Copyright QuikMart Convenience Stores, Inc. 1989, 1999   *
001500*                                                               *
001600*  SALE REGISTRATION / STOCK CONTROL BATCH SYSTEM               *
001700*  @BANNER_END                                                  *
001800*                                                               *
001900* STATUS = PRODUCTION                                           *
002000*                                                               *
002100* FUNCTION =                                                    *
002200*      This copy book defines one point-of-sale transaction as  *
002300*      built by the register capture front end and dropped to   *
002400*      the SALES.REQUEST line-sequential file for the nightly   *
002500*      sale registration run (SLSREG1). One record equals one   *
002600*      register ticket - a client, a payment method, and 1 to   *
002700*      50 line items.                                           *
002800*----------------------------------------------------------------*
002900*                                                               *
003000*  CHANGE ACTIVITY :                                            *
003100*       $SEG(SLSTRAN),COMP(STOROPS),PROD(SLS     ):             *
003200*                                                               *
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
003400*   $D0= NEW    100 890714 LMFENW  : ORIGINAL 20-LINE-ITEM       *
003500*                                    LAYOUT                     *
003600*   $D1= I02207 130 940822 RVELOZ  : WIDEN OCCURS TABLE TO 50    *
003700*                                    LINE ITEMS (CARD REGISTER   *
003800*                                    ROLLOUT SUPPORTS BIGGER     *
003900*                                    BASKETS)                   *
004000*   $D2= I05588 210 200619 JPEREZ  : PIX ADDED TO PAYMENT-       *
004100*                                    METHOD DOMAIN, SEE SLSREG1  *
004200*                                    PARAGRAPH 300-             *
004300*                                                               *
004400*****************************************************************
004500*
004600 01  SLT-SALE-REQUEST.
004700*
004800*    Client's CPF (Brazilian taxpayer registry number), digits
004900*    only, as captured by the register - no check-digit
005000*    validation is performed by this system.
005100*
005200     05  SLT-CLIENT-CPF              PIC X(11).
005300*
005400*    Payment tender selected at the register. Validated in
005500*    SLSREG1 paragraph 300-VALIDATE-PAYMENT-METHOD against the
005600*    CASH / CREDIT / DEBIT / PIX domain.
005700*
005800     05  SLT-PAYMENT-METHOD          PIC X(10).
005900*
006000*    Number of line items actually present, drives the OCCURS
006100*    DEPENDING ON table below.
006200*
006300     05  SLT-LINE-COUNT              PIC 9(03).
006400     05  FILLER                      PIC X(06)  VALUE SPACES.
006500*
006600*    One entry per product sold in this transaction, in the
006700*    order rung up at the register - order is preserved end to
006800*    end through SLSREG1, matching the pricing/description and
006900*    stock-deduction passes.
007000*
007100     05  SLT-LINE-ITEMS OCCURS 1 TO 50 TIMES
007200                 DEPENDING ON SLT-LINE-COUNT
007300                 INDEXED BY SLT-LINE-IDX.
007400         10  SLT-LI-PRODUCT-ID       PIC 9(09).
007500         10  SLT-LI-QUANTITY         PIC 9(05).
