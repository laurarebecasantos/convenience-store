000100*****************************************************************
000200*                                                               *
000300* CONTROL BLOCK NAME = SLSUSER                                  *
000400*                                                               *
000500* DESCRIPTIVE NAME = QUIKMART Sale Registration/Stock System -  *
000600*                     Copybook for the system-user master record*
000700*                                                               *
000800*  @BANNER_START                           01                   *
000900*  Property of QuikMart Convenience Stores, Inc. - EDP Dept.    *
001000*                                                               *
001100*  SLS-005              SLSUSER                                 *
001200*                                                               *
001300*  (C) Copyright QuikMart Convenience Stores, Inc. 1989, 1999   *
001400*                                                               *
001500*  SALE REGISTRATION / STOCK CONTROL BATCH SYSTEM               *
001600*  @BANNER_END                                                  *
001700*                                                               *
001800* STATUS = PRODUCTION                                           *
001900*                                                               *
002000* FUNCTION =                                                    *
002100*      This copy book defines one row of USER.MASTER, the      *
002200*      register-clerk/administrator logon file maintained by    *
002300*      the SLSUSR1 batch maintenance run (register new users,    *
002400*      change passwords, deactivate). Same table-load design as *
002500*      SLSPROD - no indexed access method on this build.         *
002600*----------------------------------------------------------------*
002700*                                                               *
002800*  CHANGE ACTIVITY :                                            *
002900*       $SEG(SLSUSER),COMP(STOROPS),PROD(SLS     ):             *
003000*                                                               *
003100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
003200*   $D0= NEW    100 900412 LMFENW  : ORIGINAL LAYOUT             *
003300*   $D1= I01142 110 910305 LMFENW  : ADD ROLE FIELD (USER/ADMIN) *
003400*                                    WITH THE BACK-OFFICE MENU   *
003500*   $D2= I02790 140 960614 RVELOZ  : ADD PASSWORD STRENGTH RULE  *
003600*                                    ENFORCEMENT AT REGISTER/    *
003700*                                    UPDATE TIME, SEE SLSPWD1    *
003800*                                                               *
003900*****************************************************************
004000*
004100 01  SLU-USER-MASTER.
004200*
004300*    Login name, 3 to 20 characters.
004400*
004500     05  SLU-USERNAME                PIC X(20).
004600*
004700*    Password as submitted, plaintext, pre-encode - the encode
004800*    step lives ahead of this system, in the register front end,
004900*    and is out of scope here.
005000*
005100     05  SLU-PASSWORD                PIC X(20).
005200     05  SLU-EMAIL                   PIC X(60).
005300*
005400     05  SLU-STATUS                  PIC X(08).
005500         88  SLU-STATUS-ACTIVE           VALUE 'ACTIVE  '.
005600         88  SLU-STATUS-INACTIVE         VALUE 'INACTIVE'.
005700*
005800     05  SLU-ROLE                    PIC X(08).
005900         88  SLU-ROLE-IS-USER            VALUE 'USER    '.
006000         88  SLU-ROLE-IS-ADMIN           VALUE 'ADMIN   '.
006100*
006200     05  FILLER                      PIC X(15)  VALUE SPACES.
006300*
006400*****************************************************************
006500*    In-memory table of the whole USER.MASTER file, loaded once *
006600*    at start of run in ascending SLU-USERNAME sequence so       *
006700*    SLSUSR1 can address it with SEARCH ALL.                     *
006800*****************************************************************
006900*
007000 01  SLU-USER-TABLE.
007100     05  SLU-USER-TABLE-COUNT        PIC S9(5) COMP-3 VALUE +0.
007200     05  FILLER                      PIC X(04) VALUE SPACES.
007300     05  SLU-USER-TABLE-ROW OCCURS 0 TO 5000 TIMES
007400                 DEPENDING ON SLU-USER-TABLE-COUNT
007500                 ASCENDING KEY IS SLU-USERNAME-K
007600                 INDEXED BY SLU-USER-IDX.
007700         10  SLU-USERNAME-K          PIC X(20).
007800         10  SLU-ROW-PASSWORD        PIC X(20).
007900         10  SLU-ROW-EMAIL           PIC X(60).
008000         10  SLU-ROW-STATUS          PIC X(08).
008100         10  SLU-ROW-ROLE            PIC X(08).
008200         10  FILLER                  PIC X(15).
