000100****************************************************************
000200* PROGRAM:  SLSUSR1
000300*           User master maintenance batch driver for VS COBOL II
000400*           compiler
000500*
000600* AUTHOR :  L. M. FENWICK
000700*           QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
000800*
000900* Loads USER-MASTER into memory, applies one maintenance
001000* transaction per USER-REQUEST-FILE record (REGISTER, UPDATE, or
001100* DEACTIVATE), calling SLSPWD1 whenever a transaction supplies a
001200* non-blank password, and rewrites USER-MASTER at end of job.
001300* Reject and summary lines go to the same style of print file
001400* as the rest of the suite.
001500*
001600****************************************************************
001700* Files:
001800*      USER-REQUEST-FILE   - input, one maintenance txn per rec
001900*      USER-MASTER-FILE    - input at start, output at end
002000*      SUMMARY-REPORT-FILE - output, rejects + end-of-job totals
002100****************************************************************
002200*
002300*   PN= REASON REL YYMMDD HDXXIII : REMARKS
002400*   $D0= NEW    100 900412 LMFENW  : ORIGINAL - REGISTER/UPDATE
002500*                                    ONLY, NO PASSWORD RULE YET
002600*   $D1= I01142 110 910305 LMFENW  : ADD DEACTIVATE TRANSACTION
002700*                                    AND ROLE FIELD MAINTENANCE
002800*   $D2= I02790 140 960614 RVELOZ  : CALL SLSPWD1 TO ENFORCE THE
002900*                                    PASSWORD STRENGTH RULE ON
003000*                                    REGISTER AND ON ANY UPDATE
003100*                                    THAT SUPPLIES A PASSWORD
003200*   $D3= I02790 141 960715 RVELOZ  : REJECT DUPLICATE USERNAME ON
003300*                                    REGISTER (AUDIT FINDING)
003400*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    SLSUSR1.
003700 AUTHOR.        L. M. FENWICK.
003800 INSTALLATION.  QUIKMART CONVENIENCE STORES, INC. - EDP DEPT.
003900 DATE-WRITTEN.  APRIL 1990.
004000 DATE-COMPILED.
004100 SECURITY.      QUIKMART INTERNAL USE ONLY - NOT FOR RELEASE
004200                OUTSIDE THE EDP DEPARTMENT.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01     IS TOP-OF-FORM
004800     UPSI-0  IS SLU-TRACE-SW
004900     CLASS USERNAME-CHAR IS 'A' THRU 'Z' '0' THRU '9'.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT USER-REQUEST-FILE  ASSIGN TO USERREQ
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-USER-REQUEST-STATUS.
005500     SELECT USER-MASTER-FILE   ASSIGN TO USERMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-USER-MASTER-STATUS.
005800     SELECT SUMMARY-REPORT-FILE ASSIGN TO SLSRPT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-SUMMARY-REPORT-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500****************************************************************
006600* USER-REQUEST-FILE - one maintenance transaction per record.
006700* TXN-CODE drives REGISTER / UPDATE / DEACTIVATE processing.
006800****************************************************************
006900 FD  USER-REQUEST-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  UR-FILE-RECORD.
007200     05  UR-TXN-CODE                 PIC X(01).
007300         88  UR-TXN-REGISTER                 VALUE 'R'.
007400         88  UR-TXN-UPDATE                    VALUE 'U'.
007500         88  UR-TXN-DEACTIVATE                VALUE 'D'.
007600     05  UR-USERNAME                 PIC X(20).
007700     05  UR-PASSWORD                 PIC X(20).
007800     05  UR-EMAIL                    PIC X(60).
007900     05  UR-ROLE                     PIC X(08).
008000     05  FILLER                      PIC X(10).
008100 01  UR-FILE-EXPANSION REDEFINES UR-FILE-RECORD.
008200     05  FILLER                      PIC X(118).
008300     05  UR-EXP-FUTURE-USE           PIC X(01).
008400*
008500****************************************************************
008600* USER-MASTER-FILE - fixed length, one row per user, in ascending
008700* SLU-USERNAME sequence. Opened INPUT at the start of the run to
008800* load SLU-USER-TABLE, re-opened OUTPUT at end of job to rewrite
008900* the table back to the file.
009000****************************************************************
009100 FD  USER-MASTER-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  UM-FILE-RECORD.
009400     05  UM-FILE-USERNAME            PIC X(20).
009500     05  UM-FILE-PASSWORD            PIC X(20).
009600     05  UM-FILE-EMAIL               PIC X(60).
009700     05  UM-FILE-STATUS              PIC X(08).
009800     05  UM-FILE-ROLE                PIC X(08).
009900     05  FILLER                      PIC X(15).
010000 01  UM-FILE-EXPANSION REDEFINES UM-FILE-RECORD.
010100     05  FILLER                      PIC X(116).
010200     05  UM-EXP-FUTURE-USE           PIC X(15).
010300*
010400 FD  SUMMARY-REPORT-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  RPT-LINE                        PIC X(132).
010700*
010800****************************************************************
010900 WORKING-STORAGE SECTION.
011000*
011100*  FOUND-ROW HOLD SUBSCRIPT - CODED AS A STANDALONE 77-LEVEL
011200*  RATHER THAN FOLDED INTO WS-FIELDS BELOW, THE SAME HABIT THE
011300*  OTHER SUITE PROGRAMS USE FOR THEIR OWN SCRATCH SUBSCRIPTS
011400 77  WS-TABLE-INDEX-HOLD             PIC S9(5)  COMP-3 VALUE 0.
011500*
011600 01  WS-FIELDS.
011700     05  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
011800     05  WS-USER-REQUEST-STATUS      PIC X(02) VALUE SPACES.
011900     05  WS-USER-MASTER-STATUS       PIC X(02) VALUE SPACES.
012000     05  WS-SUMMARY-REPORT-STATUS    PIC X(02) VALUE SPACES.
012100     05  WS-USER-MASTER-EOF-SW       PIC X(01) VALUE 'N'.
012200         88  WS-USER-MASTER-AT-EOF          VALUE 'Y'.
012300     05  WS-TXN-OK-SW                PIC X(01) VALUE 'Y'.
012400         88  WS-TXN-IS-OK                    VALUE 'Y'.
012500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
012600         88  WS-USER-WAS-FOUND               VALUE 'Y'.
012700     05  FILLER                      PIC X(10) VALUE SPACES.
012800*
012900****************************************************************
013000* Common suite switches and batch-job accumulators.
013100****************************************************************
013200 COPY SLSWCOM.
013300*
013400 01  WS-REJECT-AREA.
013500     COPY SLSERRH.
013600*
013700****************************************************************
013800* User master record and in-memory user table.
013900****************************************************************
014000 COPY SLSUSER.
014100*
014200****************************************************************
014300* This shop's own registration/update transaction counters, kept
014400* the same way as the sale suite's WC-JOB-TOTALS but local to this
014500* program since no other member of the suite needs them.
014600****************************************************************
014700 01  WS-JOB-TOTALS.
014800     05  WS-USERS-REGISTERED-CNT     PIC S9(5) COMP-3 VALUE 0.
014900     05  WS-USERS-UPDATED-CNT        PIC S9(5) COMP-3 VALUE 0.
015000     05  WS-USERS-DEACTIVATED-CNT    PIC S9(5) COMP-3 VALUE 0.
015100     05  WS-USERS-REJECTED-CNT       PIC S9(5) COMP-3 VALUE 0.
015200     05  FILLER                      PIC X(05) VALUE SPACES.
015300*
015400****************************************************************
015500* Area passed by CALL to SLSPWD1 - a field-for-field image of
015600* that subroutine's LINKAGE SECTION group.
015700****************************************************************
015800 01  WS-PASSWORD-CHECK.
015900     05  WS-PWD-VALUE                PIC X(20).
016000     05  WS-PWD-RESULT-CODE          PIC X(02).
016100         88  WS-PWD-OK                       VALUE '00'.
016200         88  WS-PWD-TOO-SHORT                VALUE '10'.
016300         88  WS-PWD-NOT-MIXED-STRONG         VALUE '20'.
016400     05  WS-PWD-REASON-TEXT          PIC X(60).
016500     05  FILLER                      PIC X(05).
016600 01  WS-PASSWORD-CHECK-RAW REDEFINES WS-PASSWORD-CHECK.
016700     05  FILLER                      PIC X(87).
016800*
016900****************************************************************
017000* Print-line images.
017100****************************************************************
017200 01  WS-RPT-REJECT-LINE.
017300     05  FILLER                      PIC X(10) VALUE '** REJECT-'.
017400     05  WS-RL-KEY                   PIC X(20).
017500     05  FILLER                      PIC X(02) VALUE SPACES.
017600     05  WS-RL-REASON                PIC X(60).
017700     05  FILLER                      PIC X(40) VALUE SPACES.
017800*
017900 01  WS-RPT-SUMMARY-LINE.
018000     05  FILLER                      PIC X(24)
018100         VALUE 'USERS REGISTERED . . . :'.
018200     05  WS-SL-REGISTERED            PIC ZZ,ZZ9.
018300     05  FILLER                      PIC X(04) VALUE SPACES.
018400     05  FILLER                      PIC X(24)
018500         VALUE 'USERS UPDATED. . . . . :'.
018600     05  WS-SL-UPDATED               PIC ZZ,ZZ9.
018700     05  FILLER                      PIC X(04) VALUE SPACES.
018800     05  FILLER                      PIC X(24)
018900         VALUE 'USERS DEACTIVATED. . . :'.
019000     05  WS-SL-DEACTIVATED           PIC ZZ,ZZ9.
019100     05  FILLER                      PIC X(04) VALUE SPACES.
019200     05  FILLER                      PIC X(24)
019300         VALUE 'TRANSACTIONS REJECTED. :'.
019400     05  WS-SL-REJECTED              PIC ZZ,ZZ9.
019500     05  FILLER                      PIC X(12) VALUE SPACES.
019600*
019700****************************************************************
019800 PROCEDURE DIVISION.
019900*
020000 000-MAIN.
020100     PERFORM 100-INITIALIZE-RUN.
020200     PERFORM 200-PROCESS-USER-REQUESTS THRU 200-EXIT
020300         UNTIL USER-REQUEST-AT-EOF.
020400     PERFORM 800-END-OF-JOB-SUMMARY.
020500     PERFORM 950-REWRITE-USER-MASTER.
020600     PERFORM 990-CLOSE-FILES.
020700     STOP RUN.
020800*
020900****************************************************************
021000* 100-000  RUN INITIALIZATION
021100****************************************************************
021200 100-INITIALIZE-RUN.
021300     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
021400     OPEN INPUT  USER-REQUEST-FILE.
021500     OPEN OUTPUT SUMMARY-REPORT-FILE.
021600     PERFORM 910-LOAD-USER-TABLE.
021700*
021800****************************************************************
021900* 200-000  PER-TRANSACTION PROCESSING
022000****************************************************************
022100 200-PROCESS-USER-REQUESTS.
022200     PERFORM 250-READ-USER-REQUEST.
022300     IF USER-REQUEST-AT-EOF
022400         GO TO 200-EXIT.
022500     MOVE 'Y' TO WS-TXN-OK-SW.
022600     EVALUATE TRUE
022700         WHEN UR-TXN-REGISTER
022800             PERFORM 300-REGISTER-USER
022900         WHEN UR-TXN-UPDATE
023000             PERFORM 400-UPDATE-USER
023100         WHEN UR-TXN-DEACTIVATE
023200             PERFORM 500-DEACTIVATE-USER
023300         WHEN OTHER
023400             MOVE UR-USERNAME TO EH-REJECT-KEY
023500             MOVE ZERO        TO EH-REJECT-LINE-NBR
023600             MOVE 'UNKNOWN TRANSACTION CODE' TO EH-REJECT-REASON
023700             PERFORM 700-WRITE-REJECT-LINE
023800             MOVE 'N' TO WS-TXN-OK-SW
023900     END-EVALUATE.
024000     IF NOT WS-TXN-IS-OK
024100         ADD 1 TO WS-USERS-REJECTED-CNT
024200     END-IF.
024300*
024400 200-EXIT.
024500     EXIT.
024600*
024700 250-READ-USER-REQUEST.
024800     READ USER-REQUEST-FILE
024900         AT END
025000             MOVE 'Y' TO WC-USER-REQUEST-EOF
025100     END-READ.
025200*
025300****************************************************************
025400* 300-000  REGISTER A NEW USER - REJECTS A DUPLICATE USERNAME
025500* ($D3 ABOVE) AND ENFORCES THE PASSWORD STRENGTH RULE ($D2)
025600****************************************************************
025700 300-REGISTER-USER.
025800     PERFORM 310-FIND-USER-BY-NAME.
025900     IF WS-USER-WAS-FOUND
026000         MOVE UR-USERNAME TO EH-REJECT-KEY
026100         MOVE ZERO        TO EH-REJECT-LINE-NBR
026200         MOVE 'USERNAME ALREADY ON FILE' TO EH-REJECT-REASON
026300         PERFORM 700-WRITE-REJECT-LINE
026400         MOVE 'N' TO WS-TXN-OK-SW
026500     ELSE
026600         MOVE UR-PASSWORD TO WS-PWD-VALUE
026700         CALL 'SLSPWD1' USING WS-PASSWORD-CHECK
026800         IF WS-PWD-OK
026900             ADD 1 TO SLU-USER-TABLE-COUNT
027000             MOVE UR-USERNAME TO
027100                 SLU-USERNAME-K (SLU-USER-TABLE-COUNT)
027200             MOVE UR-PASSWORD TO
027300                 SLU-ROW-PASSWORD (SLU-USER-TABLE-COUNT)
027400             MOVE UR-EMAIL    TO
027500                 SLU-ROW-EMAIL (SLU-USER-TABLE-COUNT)
027600             MOVE 'ACTIVE  '  TO
027700                 SLU-ROW-STATUS (SLU-USER-TABLE-COUNT)
027800             MOVE UR-ROLE     TO
027900                 SLU-ROW-ROLE (SLU-USER-TABLE-COUNT)
028000             ADD 1 TO WS-USERS-REGISTERED-CNT
028100         ELSE
028200             MOVE UR-USERNAME     TO EH-REJECT-KEY
028300             MOVE ZERO            TO EH-REJECT-LINE-NBR
028400             MOVE WS-PWD-REASON-TEXT TO EH-REJECT-REASON
028500             PERFORM 700-WRITE-REJECT-LINE
028600             MOVE 'N' TO WS-TXN-OK-SW
028700         END-IF
028800     END-IF.
028900*
029000 310-FIND-USER-BY-NAME.
029100     MOVE 'N' TO WS-FOUND-SW.
029200     MOVE 0   TO WS-TABLE-INDEX-HOLD.
029300     IF SLU-USER-TABLE-COUNT > ZERO
029400         SEARCH ALL SLU-USER-TABLE-ROW
029500             AT END
029600                 MOVE 'N' TO WS-FOUND-SW
029700             WHEN SLU-USERNAME-K (SLU-USER-IDX) = UR-USERNAME
029800                 MOVE 'Y' TO WS-FOUND-SW
029900                 SET WS-TABLE-INDEX-HOLD TO SLU-USER-IDX
030000         END-SEARCH
030100     END-IF.
030200*
030300****************************************************************
030400* 400-000  UPDATE AN EXISTING USER - THE PASSWORD STRENGTH RULE
030500* ($D2) APPLIES AGAIN HERE WHENEVER THE TRANSACTION SUPPLIES A
030600* NEW, NON-BLANK PASSWORD
030700****************************************************************
030800 400-UPDATE-USER.
030900     PERFORM 310-FIND-USER-BY-NAME.
031000     IF NOT WS-USER-WAS-FOUND
031100         MOVE UR-USERNAME TO EH-REJECT-KEY
031200         MOVE ZERO        TO EH-REJECT-LINE-NBR
031300         MOVE 'USERNAME NOT ON FILE' TO EH-REJECT-REASON
031400         PERFORM 700-WRITE-REJECT-LINE
031500         MOVE 'N' TO WS-TXN-OK-SW
031600     ELSE
031700         IF UR-PASSWORD NOT = SPACES
031800             MOVE UR-PASSWORD TO WS-PWD-VALUE
031900             CALL 'SLSPWD1' USING WS-PASSWORD-CHECK
032000             IF NOT WS-PWD-OK
032100                 MOVE UR-USERNAME        TO EH-REJECT-KEY
032200                 MOVE ZERO               TO EH-REJECT-LINE-NBR
032300                 MOVE WS-PWD-REASON-TEXT TO EH-REJECT-REASON
032400                 PERFORM 700-WRITE-REJECT-LINE
032500                 MOVE 'N' TO WS-TXN-OK-SW
032600             END-IF
032700         END-IF
032800         IF WS-TXN-IS-OK
032900             PERFORM 420-APPLY-UPDATE
033000         END-IF
033100     END-IF.
033200*
033300 420-APPLY-UPDATE.
033400     IF UR-PASSWORD NOT = SPACES
033500         MOVE UR-PASSWORD TO
033600             SLU-ROW-PASSWORD (WS-TABLE-INDEX-HOLD)
033700     END-IF.
033800     IF UR-EMAIL NOT = SPACES
033900         MOVE UR-EMAIL TO SLU-ROW-EMAIL (WS-TABLE-INDEX-HOLD)
034000     END-IF.
034100     IF UR-ROLE NOT = SPACES
034200         MOVE UR-ROLE TO SLU-ROW-ROLE (WS-TABLE-INDEX-HOLD)
034300     END-IF.
034400     ADD 1 TO WS-USERS-UPDATED-CNT.
034500*
034600****************************************************************
034700* 500-000  DEACTIVATE AN EXISTING USER
034800****************************************************************
034900 500-DEACTIVATE-USER.
035000     PERFORM 310-FIND-USER-BY-NAME.
035100     IF NOT WS-USER-WAS-FOUND
035200         MOVE UR-USERNAME TO EH-REJECT-KEY
035300         MOVE ZERO        TO EH-REJECT-LINE-NBR
035400         MOVE 'USERNAME NOT ON FILE' TO EH-REJECT-REASON
035500         PERFORM 700-WRITE-REJECT-LINE
035600         MOVE 'N' TO WS-TXN-OK-SW
035700     ELSE
035800         MOVE 'INACTIVE' TO SLU-ROW-STATUS (WS-TABLE-INDEX-HOLD)
035900         ADD 1 TO WS-USERS-DEACTIVATED-CNT
036000     END-IF.
036100*
036200****************************************************************
036300* 700-000  REJECT-LINE REPORTING
036400****************************************************************
036500 700-WRITE-REJECT-LINE.
036600     MOVE EH-REJECT-KEY    TO WS-RL-KEY.
036700     MOVE EH-REJECT-REASON TO WS-RL-REASON.
036800     WRITE RPT-LINE FROM WS-RPT-REJECT-LINE.
036900*
037000****************************************************************
037100* 800-000  END-OF-JOB SUMMARY
037200****************************************************************
037300 800-END-OF-JOB-SUMMARY.
037400     MOVE WS-USERS-REGISTERED-CNT   TO WS-SL-REGISTERED.
037500     MOVE WS-USERS-UPDATED-CNT      TO WS-SL-UPDATED.
037600     MOVE WS-USERS-DEACTIVATED-CNT  TO WS-SL-DEACTIVATED.
037700     MOVE WS-USERS-REJECTED-CNT     TO WS-SL-REJECTED.
037800     WRITE RPT-LINE FROM WS-RPT-SUMMARY-LINE.
037900*
038000****************************************************************
038100* 900-000  FILE LOAD / REWRITE HOUSEKEEPING
038200****************************************************************
038300 905-READ-USER-MASTER.
038400     READ USER-MASTER-FILE
038500         AT END
038600             MOVE 'Y' TO WS-USER-MASTER-EOF-SW
038700     END-READ.
038800*
038900 910-LOAD-USER-TABLE.
039000     OPEN INPUT USER-MASTER-FILE.
039100     MOVE 'N' TO WS-USER-MASTER-EOF-SW.
039200     PERFORM 905-READ-USER-MASTER.
039300     PERFORM 915-ADD-USER-TO-TABLE
039400         UNTIL WS-USER-MASTER-AT-EOF.
039500     CLOSE USER-MASTER-FILE.
039600*
039700 915-ADD-USER-TO-TABLE.
039800     ADD 1 TO SLU-USER-TABLE-COUNT.
039900     MOVE UM-FILE-USERNAME
040000         TO SLU-USERNAME-K (SLU-USER-TABLE-COUNT).
040100     MOVE UM-FILE-PASSWORD
040200         TO SLU-ROW-PASSWORD (SLU-USER-TABLE-COUNT).
040300     MOVE UM-FILE-EMAIL
040400         TO SLU-ROW-EMAIL (SLU-USER-TABLE-COUNT).
040500     MOVE UM-FILE-STATUS
040600         TO SLU-ROW-STATUS (SLU-USER-TABLE-COUNT).
040700     MOVE UM-FILE-ROLE
040800         TO SLU-ROW-ROLE (SLU-USER-TABLE-COUNT).
040900     PERFORM 905-READ-USER-MASTER.
041000*
041100 950-REWRITE-USER-MASTER.
041200     OPEN OUTPUT USER-MASTER-FILE.
041300     PERFORM 955-WRITE-ONE-USER-ROW
041400         VARYING SLU-USER-IDX FROM 1 BY 1
041500         UNTIL SLU-USER-IDX > SLU-USER-TABLE-COUNT.
041600     CLOSE USER-MASTER-FILE.
041700*
041800 955-WRITE-ONE-USER-ROW.
041900     MOVE SLU-USERNAME-K (SLU-USER-IDX)   TO UM-FILE-USERNAME.
042000     MOVE SLU-ROW-PASSWORD (SLU-USER-IDX) TO UM-FILE-PASSWORD.
042100     MOVE SLU-ROW-EMAIL (SLU-USER-IDX)    TO UM-FILE-EMAIL.
042200     MOVE SLU-ROW-STATUS (SLU-USER-IDX)   TO UM-FILE-STATUS.
042300     MOVE SLU-ROW-ROLE (SLU-USER-IDX)     TO UM-FILE-ROLE.
042400     MOVE SPACES TO FILLER OF UM-FILE-RECORD.
042500     WRITE UM-FILE-RECORD.
042600*
042700****************************************************************
042800* 990-000  FILE CLOSE HOUSEKEEPING
042900****************************************************************
043000 990-CLOSE-FILES.
043100     CLOSE USER-REQUEST-FILE.
043200     CLOSE SUMMARY-REPORT-FILE.
043300     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
043400*
043500*  END OF PROGRAM SLSUSR1
