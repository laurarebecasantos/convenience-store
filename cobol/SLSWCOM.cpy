000100*****************************************************************
000200*                                                               *
000300* CONTROL BLOCK NAME = SLSWCOM                                  *
000400*                                                               *
000500* DESCRIPTIVE NAME = QUIKMART Sale Registration/Stock System -  *
000600*                     Copybook for common batch working storage *
000700*                                                               *
000800*  @BANNER_START                           01                   *
000900*  Property of QuikMart Convenience Stores, Inc. - EDP Dept.    *
001000*                                                                *
001100*  SLS-001              SLSWCOM                                 *
001200*                                                               *
001300*  (C) Copyright QuikMart Convenience Stores, Inc. 1989, 1999   *
001400*                                                               *
001500*  SALE REGISTRATION / STOCK CONTROL BATCH SYSTEM               *
001600*  (Element of the Store Operations batch suite)                *
001700*  @BANNER_END                                                  *
001800*                                                               *
001900* STATUS = PRODUCTION                                           *
002000*                                                               *
002100* FUNCTION =                                                    *
002200*      This copy book is shared by every program in the sale    *
002300*      registration / stock control suite (SLSREG1, SLSLST1,    *
002400*      SLSUSR1) and carries the eyecatcher, end-of-job switches *
002500*      and the batch accumulator fields common to all of them,  *
002600*      the same way NACWLITS is shared across the account       *
002700*      programs.                                                *
002800*----------------------------------------------------------------*
002900*                                                               *
003000*  CHANGE ACTIVITY :                                            *
003100*       $SEG(SLSWCOM),COMP(STOROPS),PROD(SLS     ):             *
003200*                                                               *
003300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                     *
003400*   $D0= NEW    100 890714 LMFENW  : ORIGINAL COMMON WS AREA    *
003500*   $D1= I01142 110 910305 LMFENW  : ADD ABEND SWITCH FOR       *
003600*                                    DIVIDE-BY-ZERO TRAP        *
003700*   $D2= I02207 130 940822 RVELOZ  : ADD CREDIT/DEBIT COUNTERS  *
003800*                                    (CARD READER ROLLOUT)      *
003900*   $D3= I03015 150 981102 TNAKAM  : Y2K - WIDEN JOB-DATE TO    *
004000*                                    CCYYMMDD, SEE ALSO SLSSALE *
004100*   $D4= I03301 160 990211 TNAKAM  : Y2K FOLLOW-UP - REPOINT    *
004200*                                    ALL DATE-COMPARE LOGIC     *
004300*   $D5= I05588 210 200619 JPEREZ  : ADD PIX COUNTER FOR NEW    *
004400*                                    INSTANT-PAYMENT METHOD     *
004500*                                                               *
004600*****************************************************************
004700*                                                                *
004800     05  WC-EYE-CATCHER              PIC X(16)
004900         VALUE 'SLSWCOM-COMMON--'.
005000*
005100*    ---------------------------------------------------------
005200*    End-of-job / end-of-file switches. 'Y'/'N' rather than
005300*    88-levels alone so a DISPLAY of the switch is self-
005400*    documenting in an abend dump - shop habit since the
005500*    S0C7 postmortems of the early '90s.
005600*    ---------------------------------------------------------
005700     05  WC-SWITCHES.
005800         10  WC-SALE-REQUEST-EOF     PIC X     VALUE 'N'.
005900             88  SALE-REQUEST-AT-EOF           VALUE 'Y'.
006000         10  WC-SALE-MASTER-EOF      PIC X     VALUE 'N'.
006100             88  SALE-MASTER-AT-EOF            VALUE 'Y'.
006200         10  WC-USER-REQUEST-EOF     PIC X     VALUE 'N'.
006300             88  USER-REQUEST-AT-EOF           VALUE 'Y'.
006400         10  WC-PRODUCT-TABLE-FULL   PIC X     VALUE 'N'.
006500             88  PRODUCT-TABLE-IS-FULL         VALUE 'Y'.
006600         10  WC-LINE-OK-SW           PIC X     VALUE 'Y'.
006700             88  LINE-ITEM-IS-OK               VALUE 'Y'.
006800         10  WC-SALE-OK-SW           PIC X     VALUE 'Y'.
006900             88  SALE-IS-OK                    VALUE 'Y'.
007000*
007100*    ---------------------------------------------------------
007200*    Batch-job grand-total accumulators (control-break totals
007300*    for the whole run, added at the batch-driver level - the
007400*    per-sale unit itself has no notion of a job total).
007500*    ---------------------------------------------------------
007600     05  WC-JOB-TOTALS.
007700         10  WC-SALES-POSTED-CNT     PIC S9(7)  COMP-3 VALUE +0.
007800         10  WC-SALES-REJECTED-CNT   PIC S9(7)  COMP-3 VALUE +0.
007900         10  WC-JOB-GRAND-VALUE      PIC S9(9)V99 COMP-3 VALUE +0.
008000         10  WC-JOB-GRAND-QUANTITY   PIC S9(9)  COMP-3 VALUE +0.
008100         10  WC-CASH-SALE-CNT        PIC S9(7)  COMP-3 VALUE +0.
008200         10  WC-CREDIT-SALE-CNT      PIC S9(7)  COMP-3 VALUE +0.
008300         10  WC-DEBIT-SALE-CNT       PIC S9(7)  COMP-3 VALUE +0.
008400         10  WC-PIX-SALE-CNT         PIC S9(7)  COMP-3 VALUE +0.
008500*
008600*    ---------------------------------------------------------
008700*    Current job date/time, captured once at 000-MAIN and
008800*    reused by every paragraph that stamps a record.
008900*    ---------------------------------------------------------
009000     05  WC-JOB-DATE-TIME.
009100         10  WC-JOB-DATE             PIC 9(8)   VALUE ZEROES.
009200         10  WC-JOB-TIME             PIC 9(6)   VALUE ZEROES.
009300         10  FILLER                  PIC X(06)  VALUE SPACES.
